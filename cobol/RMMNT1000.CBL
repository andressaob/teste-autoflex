000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RMMNT1000.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. MARCH 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    RMMNT1000  --  RAW MATERIAL MASTER MAINTENANCE               *
001200*                                                                *
001300*    APPLIES ADD, CHANGE AND DELETE TRANSACTIONS AGAINST THE      *
001400*    RAWMAT INDEXED MASTER FILE.  A SAVE TRANSACTION (CODE 2)     *
001500*    CARRYING AN RM-ID OF ZERO IS TREATED AS AN ADD; A SAVE       *
001600*    TRANSACTION CARRYING AN RM-ID GREATER THAN ZERO IS TREATED   *
001700*    AS A CHANGE TO THE EXISTING RECORD, AND IS REJECTED TO THE   *
001800*    ERROR-TRANSACTION FILE IF THAT RECORD DOES NOT EXIST.  A     *
001900*    DELETE TRANSACTION (CODE 1) REMOVES THE MATCHING RECORD.     *
002000*                                                                *
002100*    THIS RUN NEVER TOUCHES THE PRODBOM FILE -- SEE PRBOM2500     *
002200*    FOR BILL-OF-MATERIALS LINE MAINTENANCE.                      *
002300******************************************************************
002400*
002500*    CHANGE LOG
002600*    ----------------------------------------------------------
002700*    860310 DWH 0000  ORIGINAL PROGRAM, REPLACES CARD-DECK ADD/
002800*                     CHANGE/DELETE RUN RMC010.
002900*    860822 DWH 0041  RM-CODE ALTERNATE KEY ADDED AFTER PURCHASING
003000*                     DUPLICATED A STOCK NUMBER TWICE IN ONE WEEK.
003100*    870114 DWH 0058  FIXED: CHANGE TRANSACTION WAS ZEROING OUT
003200*                     RM-STOCK-QTY WHEN THE INPUT CARD LEFT THE
003300*                     QUANTITY FIELD BLANK. NOW LEAVES IT ALONE.
003400*    871130 JKL 0075  ADD NOW SCANS THE WHOLE MASTER AT OPEN TIME
003500*                     TO FIND THE NEXT RM-ID -- PRIOR VERSION KEPT
003600*                     A COUNTER IN A ONE-RECORD CONTROL FILE THAT
003700*                     GOT OUT OF STEP WHEN AN ADD RUN ABENDED.
003800*    880406 JKL 0082  ERROR TRANSACTIONS NOW CARRY THE REJECT
003900*                     REASON TEXT, NOT JUST THE BAD RECORD.
004000*    901002 RMT 0119  UNIT-OF-STOCK FIELD NAMES RENAMED RM-STOCK-
004100*                     QTY THROUUGHOUT TO MATCH THE NEW PRODBOM
004200*                     COPYBOOK FOR THE PRODUCTION-SUGGESTION WORK.
004300*    930517 RMT 0145  CHANGE TRANSACTION ALLOWS RM-NAME TO BE
004400*                     BLANKED OUT DELIBERATELY -- SALES ASKED FOR
004500*                     A WAY TO CLEAR A MIS-TYPED NAME.
004600*    950228 BCQ 0167  DISPLAY OF FILE STATUS ADDED TO REJECT
004700*                     MESSAGES, MATCHING THE STYLE OF THE SEQ2000
004800*                     AND IND2000 UPDATE RUNS.
004900*    980911 BCQ 0201  Y2K: RM-ADD-DATE/RM-LAST-UPDATE-DATE NOW
005000*                     STORED WITH A FULL 4-DIGIT YEAR.  SYSTEM
005100*                     DATE IS WINDOWED (00-49 = 20XX, 50-99 =
005200*                     19XX) BEFORE IT IS STORED -- SEE
005300*                     220-WINDOW-SYSTEM-DATE.
005400*    990305 BCQ 0201  Y2K FOLLOW-UP: REGRESSION FOUND RM-ADD-DATE
005500*                     WAS NOT BEING WINDOWED ON THE ADD PATH, ONLY
005600*                     ON CHANGE.  BOTH PATHS NOW CALL THE SAME
005700*                     WINDOWING PARAGRAPH.
005800*    020613 BCQ 0233  RAISED RM-ID TO 9 DIGITS (WAS 7) - STOCK
005900*                     NUMBER RANGE EXHAUSTED AFTER THE CASTINGS
006000*                     LINE ACQUISITION.
006050*    060214 BCQ 0247  RM-CODE ALTERNATE KEY WAS CODED WITH
006060*                     DUPLICATES -- ALLOWED THE EXACT STOCK-
006070*                     NUMBER COLLISION THE 860822 FIX WAS SUPPOSED
006080*                     TO STOP. REMOVED THE DUPLICATES CLAUSE SO
006090*                     THE ADD TRANSACTION'S WRITE INVALID KEY
006095*                     TEST ACTUALLY CATCHES A REUSED RM-CODE.
006096*    060301 BCQ 0249  DROPPED RM-RECORD-STATUS FROM THE MASTER
006097*                     LAYOUT AND THE MOVE "A" IN 600-ADD-RAW-
006098*                     MATERIAL -- NEVER IMPLEMENTED A SOFT-DELETE
006099*                     AND ADD WAS THE ONLY PLACE THAT TOUCHED IT.
006100*    ----------------------------------------------------------
006200*
006300 ENVIRONMENT DIVISION.
006400*
006500 CONFIGURATION SECTION.
006600*
006700 SPECIAL-NAMES.
006800     CLASS VALID-TRANSACTION-CODE IS "1" THRU "2".
006900*
007000 INPUT-OUTPUT SECTION.
007100*
007200 FILE-CONTROL.
007300*
007400     SELECT RAWMAT   ASSIGN TO "RAWMAT"
007500                     ORGANIZATION IS INDEXED
007600                     ACCESS IS DYNAMIC
007700                     RECORD KEY IS RM-ID
007800*    NO DUPLICATES ON THE ALTERNATE KEY -- SEE 860822 LOG ENTRY
007850                     ALTERNATE RECORD KEY IS RM-CODE
008000                     FILE STATUS IS RAWMAT-FILE-STATUS.
008100*
008200     SELECT RMSVTRAN ASSIGN TO "RMSVTRAN"
008300                     ORGANIZATION IS LINE SEQUENTIAL.
008400*
008500     SELECT RMERRTRN ASSIGN TO "RMERRTRN"
008600                     ORGANIZATION IS LINE SEQUENTIAL
008700                     FILE STATUS IS RMERRTRN-FILE-STATUS.
008800*
008900 DATA DIVISION.
009000*
009100 FILE SECTION.
009200*
009300 FD  RAWMAT.
009400*
009500     COPY "Cobol-Copy-Rawmast.cpy".
009600*
009700 FD  RMSVTRAN.
009800*
009900 01  RAW-MATERIAL-TRANSACTION.
010000     05  RMT-TRANSACTION-CODE       PIC X(01).
010100         88  RMT-DELETE-TRANSACTION        VALUE "1".
010200         88  RMT-SAVE-TRANSACTION          VALUE "2".
010300     05  RMT-RM-ID                  PIC 9(09).
010400     05  RMT-RM-CODE                PIC X(20).
010500     05  RMT-RM-NAME                PIC X(40).
010600     05  RMT-RM-STOCK-QTY           PIC S9(09)V9(04).
010700     05  RMT-RM-STOCK-QTY-SUPPLIED  PIC X(01).
010750         88  RMT-QTY-WAS-SUPPLIED          VALUE "Y".
010800     05  FILLER                     PIC X(10).
010900*
011000 FD  RMERRTRN.
011100*
011200 01  RAW-MATERIAL-ERROR-LINE         PIC X(132).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 01  SWITCHES.
011700     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
011800         88  TRANSACTION-EOF                 VALUE "Y".
011900     05  RECORD-FOUND-SWITCH         PIC X   VALUE "N".
012000         88  RECORD-FOUND                    VALUE "Y".
012100     05  ADD-SCAN-EOF-SWITCH         PIC X   VALUE "N".
012200         88  ADD-SCAN-EOF                    VALUE "Y".
012300*
012400 01  FILE-STATUS-FIELDS.
012500     05  RAWMAT-FILE-STATUS          PIC X(02).
012600         88  RAWMAT-SUCCESSFUL              VALUE "00".
012800     05  RMERRTRN-FILE-STATUS        PIC X(02).
012900         88  RMERRTRN-SUCCESSFUL            VALUE "00".
013000*
013100 01  COUNTERS.
013200     05  WS-NEXT-RM-ID               PIC 9(09)   COMP.
013300     05  WS-HIGHEST-RM-ID-SEEN       PIC 9(09)   COMP.
013400     05  WS-TRANS-READ-COUNT         PIC 9(07)   COMP.
013500     05  WS-ADD-COUNT                PIC 9(07)   COMP.
013600     05  WS-CHANGE-COUNT             PIC 9(07)   COMP.
013700     05  WS-DELETE-COUNT             PIC 9(07)   COMP.
013800     05  WS-REJECT-COUNT             PIC 9(07)   COMP.
013900*
014000 01  WS-SYSTEM-DATE.
014100     05  WS-SYS-YY                   PIC 9(02).
014200     05  WS-SYS-MM                   PIC 9(02).
014300     05  WS-SYS-DD                   PIC 9(02).
014400 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
014500                                     PIC 9(06).
014600*
014700 01  WS-WINDOWED-DATE.
014800     05  WS-WIN-YEAR                 PIC 9(04).
014900     05  WS-WIN-MONTH                PIC 9(02).
015000     05  WS-WIN-DAY                  PIC 9(02).
015100*
015200 01  ERROR-REASON-TEXT                PIC X(60)   VALUE SPACE.
015300*
015400 PROCEDURE DIVISION.
015500*
015600 000-MAINTAIN-RAW-MATERIAL-FILE.
015700*
015800     OPEN I-O   RAWMAT.
015900     OPEN INPUT RMSVTRAN.
016000     OPEN OUTPUT RMERRTRN.
016100     PERFORM 200-DETERMINE-NEXT-RM-ID.
016200     PERFORM 300-MAINTAIN-RAW-MATERIAL-RECORD
016300         UNTIL TRANSACTION-EOF.
016400     CLOSE RAWMAT
016500           RMSVTRAN
016600           RMERRTRN.
016700     DISPLAY "RMMNT1000 - TRANSACTIONS READ    " WS-TRANS-READ-COUNT.
016800     DISPLAY "RMMNT1000 - RECORDS ADDED         " WS-ADD-COUNT.
016900     DISPLAY "RMMNT1000 - RECORDS CHANGED       " WS-CHANGE-COUNT.
017000     DISPLAY "RMMNT1000 - RECORDS DELETED       " WS-DELETE-COUNT.
017100     DISPLAY "RMMNT1000 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.
017200     STOP RUN.
017300*
017400 200-DETERMINE-NEXT-RM-ID.
017500*
017600*    SCAN THE WHOLE MASTER ONCE, SEQUENTIALLY BY KEY, SO AN ADD
017700*    NEVER REISSUES AN RM-ID THAT IS ALREADY ON FILE.  SEE THE
017800*    871130 CHANGE-LOG ENTRY ABOVE FOR WHY THIS REPLACED THE
017900*    OLD CONTROL-FILE COUNTER.
018000*
018100     MOVE ZERO TO WS-HIGHEST-RM-ID-SEEN.
018200     MOVE "N" TO ADD-SCAN-EOF-SWITCH.
018300     MOVE LOW-VALUE TO RM-ID.
018400     START RAWMAT KEY IS NOT LESS THAN RM-ID
018500         INVALID KEY
018600             MOVE "Y" TO ADD-SCAN-EOF-SWITCH.
018700     PERFORM 210-SCAN-ONE-MASTER-RECORD
018800         UNTIL ADD-SCAN-EOF.
018900     COMPUTE WS-NEXT-RM-ID = WS-HIGHEST-RM-ID-SEEN + 1.
019000*
019100 210-SCAN-ONE-MASTER-RECORD.
019200*
019300     READ RAWMAT NEXT RECORD
019400         AT END
019500             MOVE "Y" TO ADD-SCAN-EOF-SWITCH.
019600     IF NOT ADD-SCAN-EOF
019700         IF RM-ID > WS-HIGHEST-RM-ID-SEEN
019800             MOVE RM-ID TO WS-HIGHEST-RM-ID-SEEN.
019900*
020000 300-MAINTAIN-RAW-MATERIAL-RECORD.
020100*
020200     PERFORM 310-READ-TRANSACTION.
020300     IF NOT TRANSACTION-EOF
020400         ADD 1 TO WS-TRANS-READ-COUNT
020500         IF RMT-TRANSACTION-CODE NOT VALID-TRANSACTION-CODE
020600             MOVE "INVALID TRANSACTION CODE" TO ERROR-REASON-TEXT
020700             PERFORM 900-WRITE-ERROR-TRANSACTION
020800         ELSE IF RMT-DELETE-TRANSACTION
020900             PERFORM 400-DELETE-RAW-MATERIAL
021000         ELSE
021100             IF RMT-RM-ID > ZERO
021200                 PERFORM 500-CHANGE-RAW-MATERIAL
021300             ELSE
021400                 PERFORM 600-ADD-RAW-MATERIAL.
021500*
021600 310-READ-TRANSACTION.
021700*
021800     READ RMSVTRAN INTO RAW-MATERIAL-TRANSACTION
021900         AT END
022000             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
022100*
022200 400-DELETE-RAW-MATERIAL.
022300*
022400     MOVE RMT-RM-ID TO RM-ID.
022500     READ RAWMAT
022600         INVALID KEY
022700             MOVE "N" TO RECORD-FOUND-SWITCH
022800         NOT INVALID KEY
022900             MOVE "Y" TO RECORD-FOUND-SWITCH.
023000     IF RECORD-FOUND
023100         DELETE RAWMAT RECORD
023200             INVALID KEY
023300                 MOVE "RAW MATERIAL DELETE FAILED" TO ERROR-REASON-TEXT
023400                 PERFORM 900-WRITE-ERROR-TRANSACTION
023500             NOT INVALID KEY
023600                 ADD 1 TO WS-DELETE-COUNT
023700     ELSE
023800         MOVE "RAW MATERIAL NOT FOUND" TO ERROR-REASON-TEXT
023900         PERFORM 900-WRITE-ERROR-TRANSACTION.
024000*
024100 500-CHANGE-RAW-MATERIAL.
024200*
024300     MOVE RMT-RM-ID TO RM-ID.
024400     READ RAWMAT
024500         INVALID KEY
024600             MOVE "N" TO RECORD-FOUND-SWITCH
024700         NOT INVALID KEY
024800             MOVE "Y" TO RECORD-FOUND-SWITCH.
024900     IF RECORD-FOUND
025000         PERFORM 520-APPLY-CHANGE-FIELDS
025100         PERFORM 220-WINDOW-SYSTEM-DATE
025200         MOVE WS-WINDOWED-DATE TO RM-LAST-UPDATE-DATE
025300         MOVE "RMMNT1000" TO RM-LAST-UPDATE-USER
025400         REWRITE RAW-MATERIAL-MASTER-RECORD
025500             INVALID KEY
025600                 MOVE "RAW MATERIAL REWRITE FAILED" TO ERROR-REASON-TEXT
025700                 PERFORM 900-WRITE-ERROR-TRANSACTION
025800             NOT INVALID KEY
025900                 ADD 1 TO WS-CHANGE-COUNT
026000     ELSE
026100         MOVE "RAW MATERIAL NOT FOUND" TO ERROR-REASON-TEXT
026200         PERFORM 900-WRITE-ERROR-TRANSACTION.
026300*
026400 520-APPLY-CHANGE-FIELDS.
026500*
026600*    890406/930517 -- RM-CODE IS ALWAYS REPLACED (IT IS REQUIRED
026700*    ON EVERY TRANSACTION), BUT RM-NAME MAY BE DELIBERATELY
026800*    BLANKED, AND THE QUANTITY IS LEFT UNTOUCHED UNLESS THE
026900*    TRANSACTION SAYS IT SUPPLIED ONE.
027000*
027100     MOVE RMT-RM-CODE TO RM-CODE.
027200     MOVE RMT-RM-NAME TO RM-NAME.
027300     IF RMT-QTY-WAS-SUPPLIED
027400         MOVE RMT-RM-STOCK-QTY TO RM-STOCK-QTY.
027500*
027600 600-ADD-RAW-MATERIAL.
027700*
027800     MOVE WS-NEXT-RM-ID TO RM-ID.
027900     MOVE RMT-RM-CODE TO RM-CODE.
028000     MOVE RMT-RM-NAME TO RM-NAME.
028100     MOVE RMT-RM-STOCK-QTY TO RM-STOCK-QTY.
028300     PERFORM 220-WINDOW-SYSTEM-DATE.
028400     MOVE WS-WINDOWED-DATE TO RM-ADD-DATE.
028500     MOVE WS-WINDOWED-DATE TO RM-LAST-UPDATE-DATE.
028600     MOVE "RMMNT1000" TO RM-LAST-UPDATE-USER.
028800     WRITE RAW-MATERIAL-MASTER-RECORD
028900         INVALID KEY
029000             MOVE "RAW MATERIAL CODE ALREADY ON FILE"
029100                 TO ERROR-REASON-TEXT
029200             PERFORM 900-WRITE-ERROR-TRANSACTION
029300         NOT INVALID KEY
029400             ADD 1 TO WS-ADD-COUNT
029500             COMPUTE WS-NEXT-RM-ID = WS-NEXT-RM-ID + 1.
029600*
029700 220-WINDOW-SYSTEM-DATE.
029800*
029900*    980911/990305 Y2K WINDOWING -- TWO-DIGIT YEARS 00 THRU 49
030000*    ARE TAKEN AS 20XX, 50 THRU 99 AS 19XX.
030100*
030200     ACCEPT WS-SYSTEM-DATE FROM DATE.
030300     IF WS-SYS-YY < 50
030400         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
030500     ELSE
030600         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
030700     MOVE WS-SYS-MM TO WS-WIN-MONTH.
030800     MOVE WS-SYS-DD TO WS-WIN-DAY.
030900*
031000 900-WRITE-ERROR-TRANSACTION.
031100*
031200     MOVE SPACE TO RAW-MATERIAL-ERROR-LINE.
031300     STRING RMT-TRANSACTION-CODE  " "
031400            RMT-RM-CODE           " "
031500            ERROR-REASON-TEXT
031600         DELIMITED BY SIZE INTO RAW-MATERIAL-ERROR-LINE.
031700     WRITE RAW-MATERIAL-ERROR-LINE.
031800     IF NOT RMERRTRN-SUCCESSFUL
031900         DISPLAY "WRITE ERROR ON RMERRTRN FOR RM-CODE " RMT-RM-CODE
032000         DISPLAY "FILE STATUS CODE IS " RMERRTRN-FILE-STATUS.
032100     ADD 1 TO WS-REJECT-COUNT.
