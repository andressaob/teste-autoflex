000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  PRSUG3000.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. JULY 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    PRSUG3000  --  PRODUCTION SUGGESTION CALCULATION            *
001200*                                                                *
001300*    THIS IS THE PLANT'S GREEDY PRODUCTION PLANNER.  GIVEN THE   *
001400*    RAW MATERIAL STOCK ON HAND TODAY, IT DECIDES HOW MANY UNITS *
001500*    OF EACH PRODUCT TO BUILD, HIGHEST SELLING PRICE FIRST, SO   *
001600*    AS TO MAXIMIZE THE TOTAL SALE VALUE OF ONE RUN'S WORTH OF   *
001700*    PRODUCTION.                                                 *
001800*                                                                *
001900*    THE PRODUCT FILE IS SORTED DESCENDING BY PROD-VALUE AND     *
002000*    PROCESSED IN THAT ORDER.  A WORKING COPY OF RAW MATERIAL    *
002100*    STOCK IS BUILT IN AN IN-MEMORY TABLE AND DEPLETED AS EACH    *
002200*    PRODUCT IS ALLOCATED -- STOCK CONSUMED BY AN EARLIER,        *
002300*    HIGHER-VALUE PRODUCT IS GONE FOR GOOD WITHIN THIS RUN.      *
002400*    THERE IS NO BACKTRACKING.                                   *
002500*                                                                *
002600*    THIS IS A WHAT-IF PLANNING REPORT ONLY.  RAWMAT IS OPENED   *
002700*    INPUT ONLY -- THE WORKING STOCK TABLE IS NEVER WRITTEN      *
002800*    BACK TO THE MASTER FILE.  RUN IT AS OFTEN AS YOU LIKE.      *
002900******************************************************************
003000*
003100*    CHANGE LOG
003200*    ----------------------------------------------------------
003300*    860722 DWH 0001  ORIGINAL PROGRAM.
003400*    861205 DWH 0046  MAX PRODUCIBLE UNITS FORMULA CORRECTED TO
003500*                     SKIP ZERO-QUANTITY BILL-OF-MATERIALS LINES
003600*                     INSTEAD OF ABENDING ON DIVIDE BY ZERO.
003700*    870318 JKL 0055  A PRODUCT WHOSE BILL OF MATERIALS IS ALL
003800*                     ZERO-QUANTITY LINES (NO BINDING RAW
003900*                     MATERIAL CONSTRAINT) IS NOW TREATED AS
004000*                     UNBOUNDED AND SKIPPED, RATHER THAN BUILT
004100*                     TO AN ARBITRARY QUANTITY -- SAME FOR A
004200*                     PRODUCT WITH NO BILL OF MATERIALS AT ALL.
004300*    901015 RMT 0112  RAW MATERIAL WORKING-STOCK TABLE ENLARGED
004400*                     FROM 500 TO 2000 ENTRIES, PLANT ADDED A
004500*                     SECOND WAREHOUSE AND RAN OUT OF ROOM.
004600*    980911 BCQ 0201  Y2K WINDOWING OF THE REPORT DATE STAMP.
004700*    020613 BCQ 0233  RAISED RM-ID/PROD-ID TO 9 DIGITS.
004750*    060214 BCQ 0247  SUG-TOTAL-VALUE WIDENED TO S9(11)V9(02) --
004760*                     A RUN WITH MANY HIGH-VALUE PRODUCTS WAS
004770*                     OVERFLOWING THE OLD S9(09)V9(02) GRAND
004780*                     TOTAL. TL-TOTAL-VALUE ON THE TOTAL LINE
004790*                     WIDENED TO MATCH.
004795*    060301 BCQ 0249  TL-TOTAL-VALUE WAS STILL ONE DIGIT SHORT
004796*                     OF SUG-TOTAL-VALUE -- A TOTAL OF 11 INTEGER
004797*                     DIGITS WAS LOSING ITS LEADING DIGIT ON THE
004798*                     PRINTED LINE. WIDENED TO ELEVEN POSITIONS.
004800*    ----------------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT PRODUCT  ASSIGN TO "PRODUCT"
006200                     ORGANIZATION IS INDEXED
006300                     ACCESS IS DYNAMIC
006400                     RECORD KEY IS PROD-ID
006500                     FILE STATUS IS PRODUCT-FILE-STATUS.
006600*
006700     SELECT PRODBOM  ASSIGN TO "PRODBOM"
006800                     ORGANIZATION IS RELATIVE
006900                     ACCESS IS DYNAMIC
007000                     RELATIVE KEY IS PRODBOM-RELATIVE-NUMBER
007100                     FILE STATUS IS PRODBOM-FILE-STATUS.
007200*
007300     SELECT RAWMAT   ASSIGN TO "RAWMAT"
007400                     ORGANIZATION IS INDEXED
007500                     ACCESS IS DYNAMIC
007600                     RECORD KEY IS RM-ID
007700                     FILE STATUS IS RAWMAT-FILE-STATUS.
007800*
007900     SELECT PRODSORT ASSIGN TO "PRODSORT".
008000*
008100     SELECT SUGRPT   ASSIGN TO "SUGRPT"
008200                     ORGANIZATION IS LINE SEQUENTIAL.
008300*
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  PRODUCT.
008900*
009000     COPY "Cobol-Copy-Prodmast.cpy".
009100*
009200 FD  PRODBOM.
009300*
009400     COPY "Cobol-Copy-Prodbom.cpy".
009500*
009600 FD  RAWMAT.
009700*
009800     COPY "Cobol-Copy-Rawmast.cpy".
009900*
010000 SD  PRODSORT.
010100*
010200 01  PRODUCT-SORT-RECORD.
010300     05  SW-PROD-VALUE               PIC S9(09)V9(02).
010400     05  SW-PROD-ID                  PIC 9(09).
010500     05  SW-PROD-CODE                PIC X(20).
010600     05  SW-PROD-NAME                PIC X(40).
010650     05  FILLER                      PIC X(10).
010700*
010800 FD  SUGRPT.
010900*
011000 01  PRINT-LINE                       PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  SWITCHES.
011500     05  PRODUCT-SCAN-EOF-SWITCH       PIC X   VALUE "N".
011600         88  PRODUCT-SCAN-EOF                  VALUE "Y".
011700     05  RAWMAT-SCAN-EOF-SWITCH        PIC X   VALUE "N".
011800         88  RAWMAT-SCAN-EOF                   VALUE "Y".
011900     05  SORT-RETURN-EOF-SWITCH        PIC X   VALUE "N".
012000         88  SORT-RETURN-EOF                   VALUE "Y".
012100     05  BOM-SCAN-EOF-SWITCH           PIC X   VALUE "N".
012200         88  BOM-SCAN-EOF                      VALUE "Y".
012300     05  BINDING-CONSTRAINT-SWITCH     PIC X   VALUE "N".
012400         88  BINDING-CONSTRAINT-FOUND          VALUE "Y".
012500     05  RM-TABLE-ENTRY-FOUND-SWITCH   PIC X   VALUE "N".
012600         88  RM-TABLE-ENTRY-FOUND              VALUE "Y".
012700*
012800 01  FILE-STATUS-FIELDS.
012900     05  PRODUCT-FILE-STATUS          PIC X(02).
013000         88  PRODUCT-SUCCESSFUL              VALUE "00".
013100     05  PRODBOM-FILE-STATUS          PIC X(02).
013200         88  PRODBOM-SUCCESSFUL              VALUE "00".
013300     05  RAWMAT-FILE-STATUS           PIC X(02).
013400         88  RAWMAT-SUCCESSFUL               VALUE "00".
013500*
013600*    --------------------------------------------------------
013700*    RAW MATERIAL WORKING-STOCK TABLE -- LOADED FROM RAWMAT AT
013800*    OPEN TIME, DEPLETED IN MEMORY AS PRODUCTS ARE ALLOCATED.
013900*    901015 -- ENLARGED TO 2000 ENTRIES.
014000*    --------------------------------------------------------
014100 01  RAW-MATERIAL-WORKING-STOCK-TABLE.
014200     05  WST-ENTRY OCCURS 2000 TIMES
014300                  INDEXED BY WST-IX.
014400         10  WST-RM-ID                PIC 9(09)   COMP.
014500         10  WST-AVAILABLE-QTY        PIC S9(09)V9(04).
014600 01  WS-RM-TABLE-COUNT                PIC 9(05)   COMP  VALUE ZERO.
014700*
014800 01  COUNTERS.
014900     05  WS-PAGE-COUNT                PIC 9(05)   COMP.
015000     05  WS-LINE-COUNT                PIC 9(03)   COMP.
015100     05  WS-LINES-PER-PAGE            PIC 9(03)   COMP  VALUE 50.
015200     05  WS-PRODUCT-READ-COUNT        PIC 9(07)   COMP.
015300     05  WS-PRODUCT-SELECTED-COUNT    PIC 9(07)   COMP.
015400     05  WS-PRODUCT-SKIPPED-COUNT     PIC 9(07)   COMP.
015500     05  PRODBOM-RELATIVE-NUMBER      PIC 9(09)   COMP.
015600*
015700*    --------------------------------------------------------
015800*    PER-PRODUCT ALLOCATION WORK FIELDS
015900*    --------------------------------------------------------
016000 01  WS-MAX-UNITS                     PIC S9(09)   COMP.
016100 01  WS-LINE-POSSIBLE-UNITS           PIC S9(09)   COMP.
016200 01  WS-AVAILABLE-QTY                 PIC S9(09)V9(04).
016300 01  WS-DEDUCT-AMOUNT                 PIC S9(09)V9(04).
016400 01  WS-SUBTOTAL-VALUE                PIC S9(09)V9(02).
016500 01  SUG-TOTAL-VALUE                  PIC S9(11)V9(02)  VALUE ZERO.
016600*
016700 01  WS-SYSTEM-DATE.
016800     05  WS-SYS-YY                    PIC 9(02).
016900     05  WS-SYS-MM                    PIC 9(02).
017000     05  WS-SYS-DD                    PIC 9(02).
017100 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
017200                                      PIC 9(06).
017300*
017400 01  WS-WINDOWED-DATE.
017500     05  WS-WIN-YEAR                  PIC 9(04).
017600     05  WS-WIN-MONTH                 PIC 9(02).
017700     05  WS-WIN-DAY                   PIC 9(02).
017800*
017900 01  HEADING-LINE-1.
018000     05  FILLER                       PIC X(36) VALUE
018100         "MERIDIAN FABRICATORS - PRODUCTION  ".
018200     05  FILLER                       PIC X(14) VALUE
018300         "SUGGESTION    ".
018400     05  FILLER                       PIC X(62) VALUE SPACE.
018500     05  HL1-PAGE-LABEL               PIC X(05) VALUE "PAGE ".
018600     05  HL1-PAGE-NUMBER               PIC ZZZZ9.
018700*
018800 01  HEADING-LINE-2.
018900     05  FILLER                       PIC X(10) VALUE
019000         "RUN DATE: ".
019100     05  HL2-RUN-MONTH                PIC 99.
019200     05  FILLER                       PIC X(01) VALUE "/".
019300     05  HL2-RUN-DAY                  PIC 99.
019400     05  FILLER                       PIC X(01) VALUE "/".
019500     05  HL2-RUN-YEAR                 PIC 9999.
019600     05  FILLER                       PIC X(107) VALUE SPACE.
019700*
019800 01  HEADING-LINE-3.
019900     05  FILLER                       PIC X(20) VALUE
020000         "PRODUCT CODE".
020100     05  FILLER                       PIC X(02) VALUE SPACE.
020200     05  FILLER                       PIC X(40) VALUE
020300         "PRODUCT NAME".
020400     05  FILLER                       PIC X(02) VALUE SPACE.
020500     05  FILLER                       PIC X(09) VALUE
020600         "QUANTITY ".
020700     05  FILLER                       PIC X(03) VALUE SPACE.
020800     05  FILLER                       PIC X(13) VALUE
020900         "SUBTOTAL VALUE".
021000     05  FILLER                       PIC X(43) VALUE SPACE.
021100*
021200 01  DETAIL-LINE.
021300     05  DL-PROD-CODE                 PIC X(20).
021400     05  FILLER                       PIC X(02) VALUE SPACE.
021500     05  DL-PROD-NAME                 PIC X(40).
021600     05  FILLER                       PIC X(02) VALUE SPACE.
021700     05  DL-QUANTITY                  PIC ZZZZZZZZ9.
021800     05  FILLER                       PIC X(03) VALUE SPACE.
021900     05  DL-SUBTOTAL                  PIC ZZZZZZZZZ.99.
022000     05  FILLER                       PIC X(43) VALUE SPACE.
022100*
022200 01  TOTAL-LINE.
022300     05  FILLER                       PIC X(62) VALUE SPACE.
022400     05  FILLER                       PIC X(12) VALUE
022500         "TOTAL VALUE ".
022600     05  TL-TOTAL-VALUE               PIC ZZZZZZZZZZZ.99.
022700     05  FILLER                       PIC X(44) VALUE SPACE.
022800*
022900 PROCEDURE DIVISION.
023000*
023100 000-CALCULATE-PRODUCTION-SUGGESTION.
023200*
023300     OPEN INPUT PRODUCT.
023400     OPEN INPUT PRODBOM.
023500     OPEN INPUT RAWMAT.
023600     OPEN OUTPUT SUGRPT.
023700     PERFORM 220-WINDOW-SYSTEM-DATE.
023800     PERFORM 100-LOAD-RAW-MATERIAL-STOCK-TABLE.
023900     PERFORM 150-WRITE-HEADING-LINES.
024000     SORT PRODSORT
024100         ON DESCENDING KEY SW-PROD-VALUE
024200         INPUT PROCEDURE IS 200-RELEASE-ALL-PRODUCTS
024300         OUTPUT PROCEDURE IS 300-ALLOCATE-PRODUCTS.
024400     PERFORM 700-WRITE-TOTAL-LINE.
024500     CLOSE PRODUCT
024600           PRODBOM
024700           RAWMAT
024800           SUGRPT.
024900     DISPLAY "PRSUG3000 - PRODUCTS READ     " WS-PRODUCT-READ-COUNT.
025000     DISPLAY "PRSUG3000 - PRODUCTS SELECTED " WS-PRODUCT-SELECTED-COUNT.
025100     DISPLAY "PRSUG3000 - PRODUCTS SKIPPED  " WS-PRODUCT-SKIPPED-COUNT.
025200     DISPLAY "PRSUG3000 - TOTAL VALUE       " SUG-TOTAL-VALUE.
025300     STOP RUN.
025400*
025500 100-LOAD-RAW-MATERIAL-STOCK-TABLE.
025600*
025700     MOVE ZERO TO WS-RM-TABLE-COUNT.
025800     MOVE LOW-VALUE TO RM-ID.
025900     START RAWMAT KEY IS NOT LESS THAN RM-ID
026000         INVALID KEY
026100             MOVE "Y" TO RAWMAT-SCAN-EOF-SWITCH.
026200     PERFORM 110-LOAD-ONE-RAW-MATERIAL-ENTRY
026300         UNTIL RAWMAT-SCAN-EOF.
026400*
026500 110-LOAD-ONE-RAW-MATERIAL-ENTRY.
026600*
026700     READ RAWMAT NEXT RECORD
026800         AT END
026900             MOVE "Y" TO RAWMAT-SCAN-EOF-SWITCH.
027000     IF NOT RAWMAT-SCAN-EOF
027100         ADD 1 TO WS-RM-TABLE-COUNT
027200         SET WST-IX TO WS-RM-TABLE-COUNT
027300         MOVE RM-ID TO WST-RM-ID (WST-IX)
027400         MOVE RM-STOCK-QTY TO WST-AVAILABLE-QTY (WST-IX).
027500*
027600 150-WRITE-HEADING-LINES.
027700*
027800     ADD 1 TO WS-PAGE-COUNT.
027900     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER.
028000     MOVE WS-WIN-MONTH TO HL2-RUN-MONTH.
028100     MOVE WS-WIN-DAY TO HL2-RUN-DAY.
028200     MOVE WS-WIN-YEAR TO HL2-RUN-YEAR.
028300     WRITE PRINT-LINE FROM HEADING-LINE-1
028400         AFTER ADVANCING PAGE.
028500     WRITE PRINT-LINE FROM HEADING-LINE-2
028600         AFTER ADVANCING 1 LINE.
028700     WRITE PRINT-LINE FROM HEADING-LINE-3
028800         AFTER ADVANCING 2 LINES.
028900     MOVE SPACE TO PRINT-LINE.
029000     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
029100     MOVE ZERO TO WS-LINE-COUNT.
029200*
029300 200-RELEASE-ALL-PRODUCTS.
029400*
029500     MOVE LOW-VALUE TO PROD-ID.
029600     START PRODUCT KEY IS NOT LESS THAN PROD-ID
029700         INVALID KEY
029800             MOVE "Y" TO PRODUCT-SCAN-EOF-SWITCH.
029900     PERFORM 210-RELEASE-ONE-PRODUCT
030000         UNTIL PRODUCT-SCAN-EOF.
030100*
030200 210-RELEASE-ONE-PRODUCT.
030300*
030400     READ PRODUCT NEXT RECORD
030500         AT END
030600             MOVE "Y" TO PRODUCT-SCAN-EOF-SWITCH.
030700     IF NOT PRODUCT-SCAN-EOF
030800         ADD 1 TO WS-PRODUCT-READ-COUNT
030900         MOVE PROD-VALUE TO SW-PROD-VALUE
031000         MOVE PROD-ID    TO SW-PROD-ID
031100         MOVE PROD-CODE  TO SW-PROD-CODE
031200         MOVE PROD-NAME  TO SW-PROD-NAME
031300         RELEASE PRODUCT-SORT-RECORD.
031400*
031500 300-ALLOCATE-PRODUCTS.
031600*
031700     PERFORM 310-ALLOCATE-ONE-PRODUCT
031800         UNTIL SORT-RETURN-EOF.
031900*
032000 310-ALLOCATE-ONE-PRODUCT.
032100*
032200     RETURN PRODSORT INTO PRODUCT-SORT-RECORD
032300         AT END
032400             MOVE "Y" TO SORT-RETURN-EOF-SWITCH.
032500     IF NOT SORT-RETURN-EOF
032600         PERFORM 320-COMPUTE-MAX-PRODUCIBLE-UNITS
032700         IF BINDING-CONSTRAINT-FOUND AND WS-MAX-UNITS > 0
032800             PERFORM 400-DEDUCT-WORKING-STOCK
032900             PERFORM 500-EMIT-SUGGESTION-LINE
033000             ADD 1 TO WS-PRODUCT-SELECTED-COUNT
033100         ELSE
033200             ADD 1 TO WS-PRODUCT-SKIPPED-COUNT.
033300*
033400 320-COMPUTE-MAX-PRODUCIBLE-UNITS.
033500*
033600*    861205/870318 -- MAX-UNITS IS THE MINIMUM OF POSSIBLE
033700*    PRODUCIBLE UNITS ACROSS EVERY NON-ZERO BILL-OF-MATERIALS
033800*    LINE FOR THIS PRODUCT.  A ZERO-QUANTITY LINE IS SKIPPED
033900*    ENTIRELY.  IF NO LINE EVER IMPOSED A CONSTRAINT (NO BOM
034000*    LINES AT ALL, OR EVERY LINE WAS ZERO-QUANTITY), THE
034100*    PRODUCT IS UNBOUNDED AND MUST BE SKIPPED -- SEE 310.
034200*
034300     MOVE "N" TO BINDING-CONSTRAINT-SWITCH.
034400     MOVE ZERO TO WS-MAX-UNITS.
034500     MOVE "N" TO BOM-SCAN-EOF-SWITCH.
034600     MOVE 1 TO PRODBOM-RELATIVE-NUMBER.
034700     START PRODBOM KEY IS NOT LESS THAN PRODBOM-RELATIVE-NUMBER
034800         INVALID KEY
034900             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
035000     PERFORM 330-EXAMINE-ONE-BOM-LINE
035100         UNTIL BOM-SCAN-EOF.
035200*
035300 330-EXAMINE-ONE-BOM-LINE.
035400*
035500     READ PRODBOM NEXT RECORD
035600         AT END
035700             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
035800     IF NOT BOM-SCAN-EOF
035900         IF PRM-PRODUCT-ID = SW-PROD-ID
036000             IF PRM-QUANTITY NOT = ZERO
036100                 PERFORM 340-APPLY-LINE-CONSTRAINT.
036200*
036300 340-APPLY-LINE-CONSTRAINT.
036400*
036500     PERFORM 350-FIND-WORKING-STOCK-ENTRY.
036600     IF RM-TABLE-ENTRY-FOUND
036700         MOVE WST-AVAILABLE-QTY (WST-IX) TO WS-AVAILABLE-QTY
036800     ELSE
036900         MOVE ZERO TO WS-AVAILABLE-QTY.
037000*
037100*    FLOOR(AVAILABLE / REQUIRED) -- INTEGER DIVIDE TRUNCATES
037200*    TOWARD ZERO, WHICH IS FLOOR FOR NON-NEGATIVE OPERANDS.
037300     DIVIDE WS-AVAILABLE-QTY BY PRM-QUANTITY
037400         GIVING WS-LINE-POSSIBLE-UNITS.
037500     IF WS-LINE-POSSIBLE-UNITS < ZERO
037550         MOVE ZERO TO WS-LINE-POSSIBLE-UNITS.
037600     IF NOT BINDING-CONSTRAINT-FOUND
037700         MOVE WS-LINE-POSSIBLE-UNITS TO WS-MAX-UNITS
037800         MOVE "Y" TO BINDING-CONSTRAINT-SWITCH
037900     ELSE
038000         IF WS-LINE-POSSIBLE-UNITS < WS-MAX-UNITS
038100             MOVE WS-LINE-POSSIBLE-UNITS TO WS-MAX-UNITS.
038200*
038300 350-FIND-WORKING-STOCK-ENTRY.
038400*
038500*    SEQUENTIAL TABLE SEARCH -- THE WORKING-STOCK TABLE IS NOT
038600*    KEPT IN RM-ID ORDER (IT IS LOADED IN RAWMAT'S OWN KEY
038700*    ORDER, WHICH HAPPENS TO BE THE SAME THING, BUT SEARCH ALL
038800*    REGARDLESS FOR SAFETY).
038900*
039000     MOVE "N" TO RM-TABLE-ENTRY-FOUND-SWITCH.
039100     SET WST-IX TO 1.
039200     SEARCH WST-ENTRY
039300         AT END
039400             MOVE "N" TO RM-TABLE-ENTRY-FOUND-SWITCH
039500         WHEN WST-RM-ID (WST-IX) = PRM-RM-ID
039600             MOVE "Y" TO RM-TABLE-ENTRY-FOUND-SWITCH.
039700*
039800 400-DEDUCT-WORKING-STOCK.
039900*
040000*    DEDUCT PRM-QUANTITY * MAX-UNITS FROM EVERY BOM LINE'S RAW
040100*    MATERIAL, INCLUDING ZERO-QUANTITY LINES (DEDUCTING ZERO
040200*    HAS NO EFFECT, BUT THE SCAN STILL COVERS THEM).
040300*
040400     MOVE "N" TO BOM-SCAN-EOF-SWITCH.
040500     MOVE 1 TO PRODBOM-RELATIVE-NUMBER.
040600     START PRODBOM KEY IS NOT LESS THAN PRODBOM-RELATIVE-NUMBER
040700         INVALID KEY
040800             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
040900     PERFORM 410-DEDUCT-ONE-BOM-LINE
041000         UNTIL BOM-SCAN-EOF.
041100*
041200 410-DEDUCT-ONE-BOM-LINE.
041300*
041400     READ PRODBOM NEXT RECORD
041500         AT END
041600             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
041700     IF NOT BOM-SCAN-EOF
041800         IF PRM-PRODUCT-ID = SW-PROD-ID
041900             PERFORM 420-DEDUCT-ONE-RAW-MATERIAL.
042000*
042100 420-DEDUCT-ONE-RAW-MATERIAL.
042200*
042300     PERFORM 350-FIND-WORKING-STOCK-ENTRY.
042400     IF RM-TABLE-ENTRY-FOUND
042500         COMPUTE WS-DEDUCT-AMOUNT =
042600                 PRM-QUANTITY * WS-MAX-UNITS
042700         SUBTRACT WS-DEDUCT-AMOUNT FROM WST-AVAILABLE-QTY (WST-IX).
042800*
042900 500-EMIT-SUGGESTION-LINE.
043000*
043100     COMPUTE WS-SUBTOTAL-VALUE ROUNDED =
043200             SW-PROD-VALUE * WS-MAX-UNITS.
043300     ADD WS-SUBTOTAL-VALUE TO SUG-TOTAL-VALUE.
043400     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
043500         PERFORM 150-WRITE-HEADING-LINES.
043600     MOVE SW-PROD-CODE TO DL-PROD-CODE.
043700     MOVE SW-PROD-NAME TO DL-PROD-NAME.
043800     MOVE WS-MAX-UNITS TO DL-QUANTITY.
043900     MOVE WS-SUBTOTAL-VALUE TO DL-SUBTOTAL.
044000     WRITE PRINT-LINE FROM DETAIL-LINE
044100         AFTER ADVANCING 1 LINE.
044200     ADD 1 TO WS-LINE-COUNT.
044300*
044400 700-WRITE-TOTAL-LINE.
044500*
044600     MOVE SPACE TO PRINT-LINE.
044700     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
044800     MOVE SUG-TOTAL-VALUE TO TL-TOTAL-VALUE.
044900     WRITE PRINT-LINE FROM TOTAL-LINE
045000         AFTER ADVANCING 1 LINE.
045100*
045200 220-WINDOW-SYSTEM-DATE.
045300*
045400     ACCEPT WS-SYSTEM-DATE FROM DATE.
045500     IF WS-SYS-YY < 50
045600         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
045700     ELSE
045800         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
045900     MOVE WS-SYS-MM TO WS-WIN-MONTH.
046000     MOVE WS-SYS-DD TO WS-WIN-DAY.
