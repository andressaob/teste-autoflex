000100******************************************************************
000200*    PRODBOM  --  PRODUCT / RAW-MATERIAL BILL-OF-MATERIALS LINE  *
000300*                                                                *
000400*    ONE RECORD PER RAW MATERIAL REQUIRED TO BUILD ONE PRODUCT.  *
000500*    PRBOM2500 IS THE ONLY PROGRAM THAT ADDS, CHANGES OR REMOVES *
000600*    THESE LINES.  THE PAIR (PRM-PRODUCT-ID, PRM-RM-ID) IS       *
000700*    UNIQUE -- PRBOM2500 ENFORCES THIS WITH A SEQUENTIAL SEARCH  *
000800*    BEFORE EVERY ADD, SEE ITS 300-FIND-EXISTING-LINE PARAGRAPH. *
000900*                                                                *
001000*    PRODBOM IS ORGANIZED RELATIVE, NOT INDEXED -- THE FILE HAS  *
001100*    NO NATURAL SEQUENTIAL KEY (IT IS A MANY-TO-MANY LINE FILE), *
001200*    SO EACH LINE IS STORED AT THE RELATIVE RECORD NUMBER        *
001300*    COMPUTED FROM PRM-ID, THE SAME WAY REL4000 COMPUTED ITS     *
001400*    RELATIVE KEY FROM THE ITEM NUMBER.                          *
001500*                                                                *
001600*    MAINTAINED BY...... PRBOM2500                               *
001700*    READ BY............ PRINQ2000, PRSUG3000,                   *
001800*                        PRMNT2000 (CASCADE DELETE ONLY)         *
001900******************************************************************
002000*
002100 01  PRODUCT-RAW-MATERIAL-RECORD.
002200*
002300*    --------------------------------------------------------
002400*    KEY AND FOREIGN KEY FIELDS
002500*    --------------------------------------------------------
002600     05  PRM-ID                      PIC 9(09).
002700     05  PRM-PRODUCT-ID              PIC 9(09).
002800     05  PRM-RM-ID                   PIC 9(09).
002900*
003000*    --------------------------------------------------------
003100*    QUANTITY FIELD
003200*    --------------------------------------------------------
003300*    QUANTITY OF THE RAW MATERIAL NEEDED TO BUILD ONE UNIT
003400*    OF THE PRODUCT.  A QUANTITY OF ZERO IS A VALID LINE BUT
003500*    IS SKIPPED BY PRSUG3000 WHEN IT COMPUTES MAX PRODUCIBLE
003600*    UNITS -- SEE THE BUSINESS RULE NOTES THERE.
003700     05  PRM-QUANTITY                PIC S9(09)V9(04).
003800     05  PRM-QUANTITY-R REDEFINES PRM-QUANTITY.
003900         10  PRM-QUANTITY-WHOLE      PIC S9(09).
004000         10  PRM-QUANTITY-DECIMAL    PIC 9(04).
004100*
004200*    --------------------------------------------------------
004300*    AUDIT FIELDS
004400*    --------------------------------------------------------
004500     05  PRM-LAST-UPDATE-DATE.
004600         10  PRM-UPD-YEAR            PIC 9(04).
004700         10  PRM-UPD-MONTH           PIC 9(02).
004800         10  PRM-UPD-DAY             PIC 9(02).
004900     05  PRM-LAST-UPDATE-DATE-NUM REDEFINES PRM-LAST-UPDATE-DATE
005000                                     PIC 9(08).
005100     05  PRM-LAST-UPDATE-USER        PIC X(08).
005200*
005300     05  FILLER                      PIC X(20).
005400*
