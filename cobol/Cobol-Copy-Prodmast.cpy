000100******************************************************************
000200*    PRODMAST  --  PRODUCT MASTER RECORD LAYOUT                  *
000300*                                                                *
000400*    ONE RECORD PER SELLABLE PRODUCT.  KEYED BY PROD-ID          *
000500*    (INTERNAL SURROGATE NUMBER, ASSIGNED BY PRMNT2000 AT ADD    *
000600*    TIME).  PROD-CODE IS THE BUSINESS-FACING PRODUCT NUMBER AND *
000700*    IS CARRIED AS AN ALTERNATE KEY ON THE PRODUCT FILE -- SEE   *
000800*    THE SELECT CLAUSE IN PRMNT2000 AND PRINQ2000.               *
000900*                                                                *
001000*    THE BILL-OF-MATERIALS FOR A PRODUCT IS NOT CARRIED HERE --  *
001100*    IT LIVES IN THE PRODBOM FILE, ONE LINE PER RAW MATERIAL     *
001200*    REQUIRED, SEE COBOL-COPY-PRODBOM.CPY.                       *
001300*                                                                *
001400*    MAINTAINED BY...... PRMNT2000                               *
001500*    READ BY............ PRINQ2000, PRSUG3000                    *
001600******************************************************************
001700*
001800 01  PRODUCT-MASTER-RECORD.
001900*
002000*    --------------------------------------------------------
002100*    KEY AND IDENTIFYING FIELDS
002200*    --------------------------------------------------------
002300     05  PROD-ID                     PIC 9(09).
002400     05  PROD-CODE                   PIC X(20).
002500     05  PROD-NAME                   PIC X(40).
002600*
002700*    --------------------------------------------------------
002800*    PRICING FIELD
002900*    --------------------------------------------------------
003000*    PROD-VALUE IS THE SELLING PRICE PER UNIT.  PRSUG3000
003100*    SORTS THE PRODUCT FILE ON THIS FIELD, DESCENDING, AND
003200*    RUNS THE GREEDY ALLOCATION HIGH-VALUE PRODUCT FIRST.
003300     05  PROD-VALUE                  PIC S9(09)V9(02).
003400     05  PROD-VALUE-R REDEFINES PROD-VALUE.
003500         10  PROD-VALUE-WHOLE        PIC S9(09).
003600         10  PROD-VALUE-CENTS        PIC 9(02).
003700*
003800*    --------------------------------------------------------
003900*    AUDIT FIELDS
004000*    --------------------------------------------------------
004100     05  PROD-ADD-DATE.
004200         10  PROD-ADD-YEAR           PIC 9(04).
004300         10  PROD-ADD-MONTH          PIC 9(02).
004400         10  PROD-ADD-DAY            PIC 9(02).
004500     05  PROD-ADD-DATE-NUM REDEFINES PROD-ADD-DATE
004600                                     PIC 9(08).
004700     05  PROD-LAST-UPDATE-DATE.
004800         10  PROD-UPD-YEAR           PIC 9(04).
004900         10  PROD-UPD-MONTH          PIC 9(02).
005000         10  PROD-UPD-DAY            PIC 9(02).
005100     05  PROD-LAST-UPDATE-DATE-NUM REDEFINES PROD-LAST-UPDATE-DATE
005200                                     PIC 9(08).
005300     05  PROD-LAST-UPDATE-USER       PIC X(08).
005400*
005500     05  FILLER                      PIC X(40).
005600*
