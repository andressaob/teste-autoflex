000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  PRMNT2000.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. APRIL 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    PRMNT2000  --  PRODUCT MASTER MAINTENANCE                    *
001200*                                                                *
001300*    APPLIES ADD, CHANGE AND DELETE TRANSACTIONS AGAINST THE      *
001400*    PRODUCT INDEXED MASTER FILE, THE SAME SHAPE AS RMMNT1000'S   *
001500*    RAWMAT MAINTENANCE.  A DELETE TRANSACTION ALSO CASCADES      *
001600*    INTO THE PRODBOM FILE AND REMOVES EVERY BILL-OF-MATERIALS    *
001700*    LINE FOR THE DELETED PRODUCT -- NO ORPHAN LINE MAY SURVIVE.  *
001800*                                                                *
001900*    A CHANGE OR ADD TRANSACTION NEVER TOUCHES PRODBOM -- BILL-   *
002000*    OF-MATERIALS LINES ARE MAINTAINED ONLY BY PRBOM2500.         *
002100******************************************************************
002200*
002300*    CHANGE LOG
002400*    ----------------------------------------------------------
002500*    860414 DWH 0001  ORIGINAL PROGRAM.
002600*    861030 DWH 0044  ADD NOW SCANS THE PRODUCT MASTER FOR THE
002700*                     HIGH-WATER PROD-ID AT OPEN TIME, SAME FIX
002800*                     AS RMMNT1000 0075 BUT DONE HERE FIRST.
002900*    870602 JKL 0061  CASCADE DELETE OF PRODBOM LINES ADDED --
003000*                     BEFORE THIS, A DELETED PRODUCT LEFT ITS
003100*                     BILL-OF-MATERIALS LINES BEHIND AND THE
003200*                     PRODUCTION SUGGESTION RUN BLEW UP LOOKING
003300*                     UP A PROD-ID THAT NO LONGER EXISTED.
003400*    880715 JKL 0083  REJECT MESSAGE TEXT STANDARDIZED TO MATCH
003500*                     RMMNT1000 0082.
003600*    920203 RMT 0130  CHANGE TRANSACTION NO LONGER OVERWRITES
003700*                     PROD-VALUE WHEN THE INPUT CARD'S VALUE
003800*                     FIELD IS BLANK - PRICING WANTED A WAY TO
003900*                     RESUBMIT A NAME CORRECTION WITHOUT RISKING
004000*                     THE SELLING PRICE.
004100*    950228 BCQ 0167  DISPLAY OF FILE STATUS ADDED TO REJECT
004200*                     MESSAGES.
004300*    980911 BCQ 0201  Y2K WINDOWING OF AUDIT DATES, SAME AS
004400*                     RMMNT1000 0201.
004500*    020613 BCQ 0233  RAISED PROD-ID TO 9 DIGITS (WAS 7) TO
004600*                     MATCH THE RAWMAT KEY WIDENING.
004650*    060214 BCQ 0247  PROD-CODE ALTERNATE KEY WAS CODED WITH
004660*                     DUPLICATES -- LET TWO PRODUCTS SHARE THE
004670*                     SAME CATALOG CODE. REMOVED THE DUPLICATES
004680*                     CLAUSE, SAME FIX AS RMMNT1000 0247, SO THE
004690*                     ADD TRANSACTION'S WRITE INVALID KEY TEST
004695*                     ACTUALLY CATCHES A REUSED PROD-CODE.
004696*    060301 BCQ 0249  CASCADE DELETE RESTARTS PRODBOM AT RRN 1
004697*                     ON EVERY CALL -- A MULTI-DELETE RUN LEFT
004698*                     ORPHAN LINES AFTER THE FIRST PRODUCT SINCE
004699*                     THE FILE WAS LEFT AT END-OF-FILE.
004700*    ----------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     CLASS VALID-TRANSACTION-CODE IS "1" THRU "2".
005500*
005600 INPUT-OUTPUT SECTION.
005700*
005800 FILE-CONTROL.
005900*
006000     SELECT PRODUCT  ASSIGN TO "PRODUCT"
006100                     ORGANIZATION IS INDEXED
006200                     ACCESS IS DYNAMIC
006300                     RECORD KEY IS PROD-ID
006350*    NO DUPLICATES ON THE ALTERNATE KEY -- PROD-CODE MUST BE UNIQUE
006400                     ALTERNATE RECORD KEY IS PROD-CODE
006600                     FILE STATUS IS PRODUCT-FILE-STATUS.
006700*
006800     SELECT PRODBOM  ASSIGN TO "PRODBOM"
006900                     ORGANIZATION IS RELATIVE
007000                     ACCESS IS DYNAMIC
007100                     RELATIVE KEY IS PRODBOM-RELATIVE-NUMBER
007200                     FILE STATUS IS PRODBOM-FILE-STATUS.
007300*
007400     SELECT PRSVTRAN ASSIGN TO "PRSVTRAN"
007500                     ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700     SELECT PRERRTRN ASSIGN TO "PRERRTRN"
007800                     ORGANIZATION IS LINE SEQUENTIAL
007900                     FILE STATUS IS PRERRTRN-FILE-STATUS.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  PRODUCT.
008600*
008700     COPY "Cobol-Copy-Prodmast.cpy".
008800*
008900 FD  PRODBOM.
009000*
009100     COPY "Cobol-Copy-Prodbom.cpy".
009200*
009300 FD  PRSVTRAN.
009400*
009500 01  PRODUCT-TRANSACTION.
009600     05  PRT-TRANSACTION-CODE       PIC X(01).
009700         88  PRT-DELETE-TRANSACTION        VALUE "1".
009800         88  PRT-SAVE-TRANSACTION          VALUE "2".
009900     05  PRT-PROD-ID                PIC 9(09).
010000     05  PRT-PROD-CODE              PIC X(20).
010100     05  PRT-PROD-NAME              PIC X(40).
010200     05  PRT-PROD-VALUE             PIC S9(09)V9(02).
010300     05  PRT-PROD-VALUE-SUPPLIED    PIC X(01).
010350         88  PRT-VALUE-WAS-SUPPLIED        VALUE "Y".
010400     05  FILLER                     PIC X(10).
010500*
010600 FD  PRERRTRN.
010700*
010800 01  PRODUCT-ERROR-LINE              PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  SWITCHES.
011300     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
011400         88  TRANSACTION-EOF                 VALUE "Y".
011500     05  RECORD-FOUND-SWITCH         PIC X   VALUE "N".
011600         88  RECORD-FOUND                    VALUE "Y".
011700     05  ADD-SCAN-EOF-SWITCH         PIC X   VALUE "N".
011800         88  ADD-SCAN-EOF                    VALUE "Y".
011900     05  BOM-SCAN-EOF-SWITCH         PIC X   VALUE "N".
012000         88  BOM-SCAN-EOF                     VALUE "Y".
012100*
012200 01  FILE-STATUS-FIELDS.
012300     05  PRODUCT-FILE-STATUS         PIC X(02).
012400         88  PRODUCT-SUCCESSFUL             VALUE "00".
012500     05  PRODBOM-FILE-STATUS         PIC X(02).
012600         88  PRODBOM-SUCCESSFUL             VALUE "00".
012700     05  PRERRTRN-FILE-STATUS        PIC X(02).
012800         88  PRERRTRN-SUCCESSFUL            VALUE "00".
012900*
013000 01  COUNTERS.
013100     05  WS-NEXT-PROD-ID             PIC 9(09)   COMP.
013200     05  WS-HIGHEST-PROD-ID-SEEN     PIC 9(09)   COMP.
013300     05  WS-TRANS-READ-COUNT         PIC 9(07)   COMP.
013400     05  WS-ADD-COUNT                PIC 9(07)   COMP.
013500     05  WS-CHANGE-COUNT             PIC 9(07)   COMP.
013600     05  WS-DELETE-COUNT             PIC 9(07)   COMP.
013700     05  WS-CASCADE-COUNT            PIC 9(07)   COMP.
013800     05  WS-REJECT-COUNT             PIC 9(07)   COMP.
013900     05  PRODBOM-RELATIVE-NUMBER     PIC 9(09)   COMP.
014000     05  PRODBOM-HIGHEST-RR-SEEN     PIC 9(09)   COMP.
014100*
014200 01  WS-SYSTEM-DATE.
014300     05  WS-SYS-YY                   PIC 9(02).
014400     05  WS-SYS-MM                   PIC 9(02).
014500     05  WS-SYS-DD                   PIC 9(02).
014600 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
014700                                     PIC 9(06).
014800*
014900 01  WS-WINDOWED-DATE.
015000     05  WS-WIN-YEAR                 PIC 9(04).
015100     05  WS-WIN-MONTH                PIC 9(02).
015200     05  WS-WIN-DAY                  PIC 9(02).
015300*
015400 01  ERROR-REASON-TEXT                PIC X(60)   VALUE SPACE.
015500*
015600 PROCEDURE DIVISION.
015700*
015800 000-MAINTAIN-PRODUCT-FILE.
015900*
016000     OPEN I-O   PRODUCT.
016100     OPEN I-O   PRODBOM.
016200     OPEN INPUT PRSVTRAN.
016300     OPEN OUTPUT PRERRTRN.
016400     PERFORM 200-DETERMINE-NEXT-PROD-ID.
016500     PERFORM 300-MAINTAIN-PRODUCT-RECORD
016600         UNTIL TRANSACTION-EOF.
016700     CLOSE PRODUCT
016800           PRODBOM
016900           PRSVTRAN
017000           PRERRTRN.
017100     DISPLAY "PRMNT2000 - TRANSACTIONS READ    " WS-TRANS-READ-COUNT.
017200     DISPLAY "PRMNT2000 - RECORDS ADDED         " WS-ADD-COUNT.
017300     DISPLAY "PRMNT2000 - RECORDS CHANGED       " WS-CHANGE-COUNT.
017400     DISPLAY "PRMNT2000 - RECORDS DELETED       " WS-DELETE-COUNT.
017500     DISPLAY "PRMNT2000 - BOM LINES CASCADED    " WS-CASCADE-COUNT.
017600     DISPLAY "PRMNT2000 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.
017700     STOP RUN.
017800*
017900 200-DETERMINE-NEXT-PROD-ID.
018000*
018100     MOVE ZERO TO WS-HIGHEST-PROD-ID-SEEN.
018200     MOVE "N" TO ADD-SCAN-EOF-SWITCH.
018300     MOVE LOW-VALUE TO PROD-ID.
018400     START PRODUCT KEY IS NOT LESS THAN PROD-ID
018500         INVALID KEY
018600             MOVE "Y" TO ADD-SCAN-EOF-SWITCH.
018700     PERFORM 210-SCAN-ONE-MASTER-RECORD
018800         UNTIL ADD-SCAN-EOF.
018900     COMPUTE WS-NEXT-PROD-ID = WS-HIGHEST-PROD-ID-SEEN + 1.
019000*
019100 210-SCAN-ONE-MASTER-RECORD.
019200*
019300     READ PRODUCT NEXT RECORD
019400         AT END
019500             MOVE "Y" TO ADD-SCAN-EOF-SWITCH.
019600     IF NOT ADD-SCAN-EOF
019700         IF PROD-ID > WS-HIGHEST-PROD-ID-SEEN
019800             MOVE PROD-ID TO WS-HIGHEST-PROD-ID-SEEN.
019900*
020000 300-MAINTAIN-PRODUCT-RECORD.
020100*
020200     PERFORM 310-READ-TRANSACTION.
020300     IF NOT TRANSACTION-EOF
020400         ADD 1 TO WS-TRANS-READ-COUNT
020500         IF PRT-TRANSACTION-CODE NOT VALID-TRANSACTION-CODE
020600             MOVE "INVALID TRANSACTION CODE" TO ERROR-REASON-TEXT
020700             PERFORM 900-WRITE-ERROR-TRANSACTION
020800         ELSE IF PRT-DELETE-TRANSACTION
020900             PERFORM 400-DELETE-PRODUCT
021000         ELSE
021100             IF PRT-PROD-ID > ZERO
021200                 PERFORM 500-CHANGE-PRODUCT
021300             ELSE
021400                 PERFORM 600-ADD-PRODUCT.
021500*
021600 310-READ-TRANSACTION.
021700*
021800     READ PRSVTRAN INTO PRODUCT-TRANSACTION
021900         AT END
022000             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
022100*
022200 400-DELETE-PRODUCT.
022300*
022400     MOVE PRT-PROD-ID TO PROD-ID.
022500     READ PRODUCT
022600         INVALID KEY
022700             MOVE "N" TO RECORD-FOUND-SWITCH
022800         NOT INVALID KEY
022900             MOVE "Y" TO RECORD-FOUND-SWITCH.
023000     IF RECORD-FOUND
023100         DELETE PRODUCT RECORD
023200             INVALID KEY
023300                 MOVE "PRODUCT DELETE FAILED" TO ERROR-REASON-TEXT
023400                 PERFORM 900-WRITE-ERROR-TRANSACTION
023500             NOT INVALID KEY
023600                 ADD 1 TO WS-DELETE-COUNT
023700                 PERFORM 700-CASCADE-DELETE-BOM-LINES
023800     ELSE
023900         MOVE "PRODUCT NOT FOUND" TO ERROR-REASON-TEXT
024000         PERFORM 900-WRITE-ERROR-TRANSACTION.
024100*
024200 500-CHANGE-PRODUCT.
024300*
024400     MOVE PRT-PROD-ID TO PROD-ID.
024500     READ PRODUCT
024600         INVALID KEY
024700             MOVE "N" TO RECORD-FOUND-SWITCH
024800         NOT INVALID KEY
024900             MOVE "Y" TO RECORD-FOUND-SWITCH.
025000     IF RECORD-FOUND
025100         PERFORM 520-APPLY-CHANGE-FIELDS
025200         PERFORM 220-WINDOW-SYSTEM-DATE
025300         MOVE WS-WINDOWED-DATE TO PROD-LAST-UPDATE-DATE
025400         MOVE "PRMNT2000" TO PROD-LAST-UPDATE-USER
025500         REWRITE PRODUCT-MASTER-RECORD
025600             INVALID KEY
025700                 MOVE "PRODUCT REWRITE FAILED" TO ERROR-REASON-TEXT
025800                 PERFORM 900-WRITE-ERROR-TRANSACTION
025900             NOT INVALID KEY
026000                 ADD 1 TO WS-CHANGE-COUNT
026100     ELSE
026200         MOVE "PRODUCT NOT FOUND" TO ERROR-REASON-TEXT
026300         PERFORM 900-WRITE-ERROR-TRANSACTION.
026400*
026500 520-APPLY-CHANGE-FIELDS.
026600*
026700     MOVE PRT-PROD-CODE TO PROD-CODE.
026800     MOVE PRT-PROD-NAME TO PROD-NAME.
026900     IF PRT-VALUE-WAS-SUPPLIED
027000         MOVE PRT-PROD-VALUE TO PROD-VALUE.
027100*
027200 600-ADD-PRODUCT.
027300*
027400     MOVE WS-NEXT-PROD-ID TO PROD-ID.
027500     MOVE PRT-PROD-CODE TO PROD-CODE.
027600     MOVE PRT-PROD-NAME TO PROD-NAME.
027700     MOVE PRT-PROD-VALUE TO PROD-VALUE.
027800     PERFORM 220-WINDOW-SYSTEM-DATE.
027900     MOVE WS-WINDOWED-DATE TO PROD-ADD-DATE.
028000     MOVE WS-WINDOWED-DATE TO PROD-LAST-UPDATE-DATE.
028100     MOVE "PRMNT2000" TO PROD-LAST-UPDATE-USER.
028200     WRITE PRODUCT-MASTER-RECORD
028300         INVALID KEY
028400             MOVE "PRODUCT CODE ALREADY ON FILE" TO ERROR-REASON-TEXT
028500             PERFORM 900-WRITE-ERROR-TRANSACTION
028600         NOT INVALID KEY
028700             ADD 1 TO WS-ADD-COUNT
028800             COMPUTE WS-NEXT-PROD-ID = WS-NEXT-PROD-ID + 1.
028900*
029000 700-CASCADE-DELETE-BOM-LINES.
029100*
029200*    870602 -- SCAN PRODBOM FROM THE FRONT, RELATIVE RECORD BY
029300*    RELATIVE RECORD, REMOVING EVERY LINE THAT BELONGS TO THE
029400*    PRODUCT JUST DELETED. SAME SEQUENTIAL SCAN-AND-DROP SHAPE
029500*    AS THE OLD-MASTER-TO-NEW-MASTER COPY IN SEQ1000/SEQ2000,
029600*    EXCEPT HERE WE DELETE IN PLACE INSTEAD OF COPYING FORWARD.
029700*    THE SCAN MUST USE READ NEXT/AT END, NOT A KEYED READ BY
029800*    RELATIVE RECORD NUMBER -- A KEYED SCAN WOULD STOP DEAD ON
029900*    THE FIRST GAP LEFT BY AN EARLIER PRBOM2500 DELETE.
029950*
029960*    060301 BCQ 0249  MUST REWIND TO RELATIVE RECORD 1 BEFORE
029970*                     EVERY SCAN -- 300-MAINTAIN-PRODUCT-RECORD
029980*                     CAN RUN THIS PARAGRAPH MORE THAN ONCE IN
029990*                     ONE JOB STEP (ONE DELETE PER TRANSACTION),
029995*                     AND WITHOUT THE START BELOW THE SECOND
029996*                     DELETE IN A RUN FOUND PRODBOM STILL
029997*                     POSITIONED AT END-OF-FILE FROM THE FIRST
029998*                     SCAN, SO ITS CASCADE SILENTLY DELETED
029999*                     NOTHING.
030000*
030100     MOVE "N" TO BOM-SCAN-EOF-SWITCH.
030150     MOVE 1 TO PRODBOM-RELATIVE-NUMBER.
030160     START PRODBOM KEY IS NOT LESS THAN PRODBOM-RELATIVE-NUMBER
030170         INVALID KEY
030180             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
030200     PERFORM 710-SCAN-ONE-BOM-RECORD
030300         UNTIL BOM-SCAN-EOF.
030400*
030500 710-SCAN-ONE-BOM-RECORD.
030600*
030700     READ PRODBOM NEXT RECORD
030800         AT END
030900             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
031000     IF NOT BOM-SCAN-EOF
031100         IF PRM-PRODUCT-ID = PROD-ID
031200             DELETE PRODBOM RECORD
031300                 INVALID KEY
031400                     DISPLAY "CASCADE DELETE FAILED, RR NUMBER "
031500                         PRODBOM-RELATIVE-NUMBER
031600                 NOT INVALID KEY
031700                     ADD 1 TO WS-CASCADE-COUNT
031800             END-IF.
031900*
031950 220-WINDOW-SYSTEM-DATE.
032000*
032100     ACCEPT WS-SYSTEM-DATE FROM DATE.
032200     IF WS-SYS-YY < 50
032300         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
032400     ELSE
032500         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
032600     MOVE WS-SYS-MM TO WS-WIN-MONTH.
032700     MOVE WS-SYS-DD TO WS-WIN-DAY.
032800*
032900 900-WRITE-ERROR-TRANSACTION.
033000*
033100     MOVE SPACE TO PRODUCT-ERROR-LINE.
033200     STRING PRT-TRANSACTION-CODE  " "
033300            PRT-PROD-CODE         " "
033400            ERROR-REASON-TEXT
033500         DELIMITED BY SIZE INTO PRODUCT-ERROR-LINE.
033600     WRITE PRODUCT-ERROR-LINE.
033700     IF NOT PRERRTRN-SUCCESSFUL
033800         DISPLAY "WRITE ERROR ON PRERRTRN FOR PROD-CODE " PRT-PROD-CODE
033900         DISPLAY "FILE STATUS CODE IS " PRERRTRN-FILE-STATUS.
034000     ADD 1 TO WS-REJECT-COUNT.
