000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  PRINQ2000.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. JUNE 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    PRINQ2000  --  PRODUCT INQUIRY AND LISTING                  *
001200*                                                                *
001300*    RUNS IN ONE OF TWO MODES, SELECTED BY THE UPSI-0 SWITCH ON  *
001400*    THE EXECUTE CARD, THE SAME CONVENTION AS RMINQ1000:          *
001500*                                                                *
001600*        UPSI-0 OFF (0)  --  FULL LISTING MODE.  EVERY PRODUCT   *
001700*                            IS PRINTED WITH ITS COMPLETE BILL   *
001800*                            OF MATERIALS INDENTED UNDERNEATH.   *
001900*        UPSI-0 ON  (1)  --  INQUIRY MODE.  PRINQTRN IS READ FOR *
002000*                            A LIST OF PROD-ID VALUES, EACH       *
002100*                            ANSWERED WITH THE PRODUCT AND ITS    *
002200*                            BILL OF MATERIALS.                  *
002300*                                                                *
002400*    FOR EACH BILL-OF-MATERIALS LINE THE RAW MATERIAL CODE AND    *
002500*    NAME ARE LOOKED UP ON RAWMAT SO THE REPORT READS IN BUSINESS *
002600*    TERMS RATHER THAN BY RM-ID ALONE.  ALL THREE FILES ARE      *
002700*    OPENED INPUT ONLY.                                           *
002800******************************************************************
002900*
003000*    CHANGE LOG
003100*    ----------------------------------------------------------
003200*    860704 DWH 0001  ORIGINAL PROGRAM, LISTING MODE ONLY,
003300*                     PRODUCT HEADER LINE ONLY, NO BOM DETAIL.
003400*    870110 JKL 0048  INQUIRY MODE ADDED, SAME UPSI-0 SWITCH AS
003500*                     RMINQ1000 0048.
003600*    880920 JKL 0086  BILL-OF-MATERIALS DETAIL LINES ADDED
003700*                     UNDER EACH PRODUCT -- PRODUCTION PLANNING
003800*                     WAS HAVING TO RUN PRBOM2500'S DUMP
003900*                     SEPARATELY AND MATCH IT UP BY HAND.
004000*    940117 RMT 0156  RAW MATERIAL NAME LOOKUP ADDED TO THE BOM
004100*                     DETAIL LINE, WAS SHOWING RM-ID ONLY.
004200*    980911 BCQ 0201  Y2K WINDOWING OF THE REPORT DATE STAMP.
004300*    020613 BCQ 0233  RAISED PROD-ID/RM-ID TO 9 DIGITS.
004400*    ----------------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON  STATUS IS INQUIRY-MODE-REQUESTED
005300               OFF STATUS IS LISTING-MODE-REQUESTED.
005400*
005500 INPUT-OUTPUT SECTION.
005600*
005700 FILE-CONTROL.
005800*
005900     SELECT PRODUCT  ASSIGN TO "PRODUCT"
006000                     ORGANIZATION IS INDEXED
006100                     ACCESS IS DYNAMIC
006200                     RECORD KEY IS PROD-ID
006300                     ALTERNATE RECORD KEY IS PROD-CODE
006500                     FILE STATUS IS PRODUCT-FILE-STATUS.
006600*
006700     SELECT PRODBOM  ASSIGN TO "PRODBOM"
006800                     ORGANIZATION IS RELATIVE
006900                     ACCESS IS DYNAMIC
007000                     RELATIVE KEY IS PRODBOM-RELATIVE-NUMBER
007100                     FILE STATUS IS PRODBOM-FILE-STATUS.
007200*
007300     SELECT RAWMAT   ASSIGN TO "RAWMAT"
007400                     ORGANIZATION IS INDEXED
007500                     ACCESS IS DYNAMIC
007600                     RECORD KEY IS RM-ID
007700                     ALTERNATE RECORD KEY IS RM-CODE
007900                     FILE STATUS IS RAWMAT-FILE-STATUS.
008000*
008100     SELECT PRINQTRN ASSIGN TO "PRINQTRN"
008200                     ORGANIZATION IS LINE SEQUENTIAL.
008300*
008400     SELECT PRRPT    ASSIGN TO "PRRPT"
008500                     ORGANIZATION IS LINE SEQUENTIAL.
008600*
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009100 FD  PRODUCT.
009200*
009300     COPY "Cobol-Copy-Prodmast.cpy".
009400*
009500 FD  PRODBOM.
009600*
009700     COPY "Cobol-Copy-Prodbom.cpy".
009800*
009900 FD  RAWMAT.
010000*
010100     COPY "Cobol-Copy-Rawmast.cpy".
010200*
010300 FD  PRINQTRN.
010400*
010500 01  PRODUCT-INQUIRY-LINE.
010600     05  PIT-PROD-ID                  PIC 9(09).
010650     05  FILLER                       PIC X(10).
010700*
010800 FD  PRRPT.
010900*
011000 01  PRINT-LINE                        PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  SWITCHES.
011500     05  TRANSACTION-EOF-SWITCH        PIC X   VALUE "N".
011600         88  TRANSACTION-EOF                   VALUE "Y".
011700     05  PRODUCT-EOF-SWITCH             PIC X   VALUE "N".
011800         88  PRODUCT-EOF                       VALUE "Y".
011900     05  BOM-SCAN-EOF-SWITCH            PIC X   VALUE "N".
012000         88  BOM-SCAN-EOF                      VALUE "Y".
012100     05  PRODUCT-FOUND-SWITCH           PIC X   VALUE "N".
012200         88  PRODUCT-FOUND                     VALUE "Y".
012300     05  RAW-MATERIAL-FOUND-SWITCH      PIC X   VALUE "N".
012400         88  RAW-MATERIAL-FOUND                VALUE "Y".
012500*
012600 01  FILE-STATUS-FIELDS.
012700     05  PRODUCT-FILE-STATUS           PIC X(02).
012800         88  PRODUCT-SUCCESSFUL               VALUE "00".
012900     05  PRODBOM-FILE-STATUS           PIC X(02).
013000         88  PRODBOM-SUCCESSFUL               VALUE "00".
013100     05  RAWMAT-FILE-STATUS            PIC X(02).
013200         88  RAWMAT-SUCCESSFUL                VALUE "00".
013300*
013400 01  COUNTERS.
013500     05  WS-PAGE-COUNT                 PIC 9(05)   COMP.
013600     05  WS-LINE-COUNT                 PIC 9(03)   COMP.
013700     05  WS-LINES-PER-PAGE             PIC 9(03)   COMP  VALUE 50.
013800     05  WS-PRODUCT-COUNT              PIC 9(07)   COMP.
013900     05  WS-FOUND-COUNT                PIC 9(07)   COMP.
014000     05  WS-NOT-FOUND-COUNT            PIC 9(07)   COMP.
014100     05  WS-BOM-LINE-COUNT             PIC 9(07)   COMP.
014200     05  PRODBOM-RELATIVE-NUMBER       PIC 9(09)   COMP.
014300*
014400 01  WS-SYSTEM-DATE.
014500     05  WS-SYS-YY                     PIC 9(02).
014600     05  WS-SYS-MM                     PIC 9(02).
014700     05  WS-SYS-DD                     PIC 9(02).
014800 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
014900                                       PIC 9(06).
015000*
015100 01  WS-WINDOWED-DATE.
015200     05  WS-WIN-YEAR                   PIC 9(04).
015300     05  WS-WIN-MONTH                  PIC 9(02).
015400     05  WS-WIN-DAY                    PIC 9(02).
015500*
015600 01  HEADING-LINE-1.
015700     05  FILLER                        PIC X(35) VALUE
015800         "MERIDIAN FABRICATORS - PRODUCT    ".
015900     05  FILLER                        PIC X(10) VALUE
016000         " INQUIRY  ".
016100     05  FILLER                        PIC X(67) VALUE SPACE.
016200     05  HL1-PAGE-LABEL                PIC X(05) VALUE "PAGE ".
016300     05  HL1-PAGE-NUMBER               PIC ZZZZ9.
016400*
016500 01  HEADING-LINE-2.
016600     05  FILLER                        PIC X(10) VALUE
016700         "RUN DATE: ".
016800     05  HL2-RUN-MONTH                 PIC 99.
016900     05  FILLER                        PIC X(01) VALUE "/".
017000     05  HL2-RUN-DAY                   PIC 99.
017100     05  FILLER                        PIC X(01) VALUE "/".
017200     05  HL2-RUN-YEAR                  PIC 9999.
017300     05  FILLER                        PIC X(107) VALUE SPACE.
017400*
017500 01  PRODUCT-DETAIL-LINE.
017600     05  PDL-PROD-ID                   PIC ZZZZZZZZ9.
017700     05  FILLER                        PIC X(02) VALUE SPACE.
017800     05  PDL-PROD-CODE                 PIC X(20).
017900     05  FILLER                        PIC X(02) VALUE SPACE.
018000     05  PDL-PROD-NAME                 PIC X(40).
018100     05  FILLER                        PIC X(02) VALUE SPACE.
018200     05  PDL-PROD-VALUE                PIC ZZZZZZZ9.99.
018300     05  FILLER                        PIC X(36) VALUE SPACE.
018400*
018500 01  BOM-DETAIL-LINE.
018600     05  FILLER                        PIC X(06) VALUE SPACE.
018700     05  FILLER                        PIC X(10) VALUE
018800         "RAW MAT - ".
018900     05  BDL-RM-CODE                   PIC X(20).
019000     05  FILLER                        PIC X(02) VALUE SPACE.
019100     05  BDL-RM-NAME                   PIC X(40).
019200     05  FILLER                        PIC X(02) VALUE SPACE.
019300     05  BDL-QUANTITY                  PIC ZZZZZZZZ9.9999.
019400     05  FILLER                        PIC X(33) VALUE SPACE.
019500*
019600 01  NOT-FOUND-LINE.
019700     05  FILLER                        PIC X(16) VALUE
019800         "PROD-ID NOT FOUND ".
019900     05  NFL-PROD-ID                   PIC ZZZZZZZZ9.
020000     05  FILLER                        PIC X(20) VALUE
020100         " - PRODUCT NOT FOUND".
020200     05  FILLER                        PIC X(85) VALUE SPACE.
020300*
020400 PROCEDURE DIVISION.
020500*
020600 000-INQUIRE-PRODUCT.
020700*
020800     OPEN INPUT PRODUCT.
020900     OPEN INPUT PRODBOM.
021000     OPEN INPUT RAWMAT.
021100     OPEN OUTPUT PRRPT.
021200     PERFORM 220-WINDOW-SYSTEM-DATE.
021300     IF INQUIRY-MODE-REQUESTED
021400         OPEN INPUT PRINQTRN
021500         PERFORM 500-RUN-INQUIRY-MODE
021600         CLOSE PRINQTRN
021700     ELSE
021800         PERFORM 600-RUN-LISTING-MODE.
021900     CLOSE PRODUCT
022000           PRODBOM
022100           RAWMAT
022200           PRRPT.
022300     DISPLAY "PRINQ2000 - PRODUCTS LISTED       " WS-PRODUCT-COUNT.
022400     DISPLAY "PRINQ2000 - INQUIRIES FOUND       " WS-FOUND-COUNT.
022500     DISPLAY "PRINQ2000 - INQUIRIES NOT FOUND    " WS-NOT-FOUND-COUNT.
022600     DISPLAY "PRINQ2000 - BOM LINES LISTED       " WS-BOM-LINE-COUNT.
022700     STOP RUN.
022800*
022900 100-WRITE-HEADING-LINES.
023000*
023100     ADD 1 TO WS-PAGE-COUNT.
023200     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER.
023300     MOVE WS-WIN-MONTH TO HL2-RUN-MONTH.
023400     MOVE WS-WIN-DAY TO HL2-RUN-DAY.
023500     MOVE WS-WIN-YEAR TO HL2-RUN-YEAR.
023600     WRITE PRINT-LINE FROM HEADING-LINE-1
023700         AFTER ADVANCING PAGE.
023800     WRITE PRINT-LINE FROM HEADING-LINE-2
023900         AFTER ADVANCING 1 LINE.
024000     MOVE SPACE TO PRINT-LINE.
024100     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
024200     MOVE ZERO TO WS-LINE-COUNT.
024300*
024400 500-RUN-INQUIRY-MODE.
024500*
024600     PERFORM 100-WRITE-HEADING-LINES.
024700     PERFORM 510-ANSWER-ONE-INQUIRY
024800         UNTIL TRANSACTION-EOF.
024900*
025000 510-ANSWER-ONE-INQUIRY.
025100*
025200     READ PRINQTRN
025300         AT END
025400             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
025500     IF NOT TRANSACTION-EOF
025600         MOVE PIT-PROD-ID TO PROD-ID
025700         READ PRODUCT
025800             INVALID KEY
025900                 MOVE "N" TO PRODUCT-FOUND-SWITCH
026000             NOT INVALID KEY
026100                 MOVE "Y" TO PRODUCT-FOUND-SWITCH
026200         END-READ
026300         IF PRODUCT-FOUND
026400             PERFORM 520-WRITE-PRODUCT-DETAIL-LINE
026500             PERFORM 530-LIST-BOM-LINES-FOR-PRODUCT
026600             ADD 1 TO WS-FOUND-COUNT
026700         ELSE
026800             MOVE PIT-PROD-ID TO NFL-PROD-ID
026900             WRITE PRINT-LINE FROM NOT-FOUND-LINE
027000                 AFTER ADVANCING 1 LINE
027100             ADD 1 TO WS-NOT-FOUND-COUNT
027200             ADD 1 TO WS-LINE-COUNT.
027300*
027400 520-WRITE-PRODUCT-DETAIL-LINE.
027500*
027600     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
027700         PERFORM 100-WRITE-HEADING-LINES.
027800     MOVE PROD-ID TO PDL-PROD-ID.
027900     MOVE PROD-CODE TO PDL-PROD-CODE.
028000     MOVE PROD-NAME TO PDL-PROD-NAME.
028100     MOVE PROD-VALUE TO PDL-PROD-VALUE.
028200     WRITE PRINT-LINE FROM PRODUCT-DETAIL-LINE
028300         AFTER ADVANCING 1 LINE.
028400     ADD 1 TO WS-LINE-COUNT.
028500*
028600 530-LIST-BOM-LINES-FOR-PRODUCT.
028700*
028800*    880920 -- PRODBOM HAS NO KEY ON PRM-PRODUCT-ID, SO EVERY
028900*    PRODUCT'S BOM LINES ARE FOUND BY A FRESH FULL-FILE SCAN.
029000*    PRODBOM IS NOT EXPECTED TO GROW LARGE ENOUGH TO JUSTIFY AN
029100*    ALTERNATE KEY, SAME REASONING AS PRBOM2500'S SEARCH.
029200*
029300     MOVE "N" TO BOM-SCAN-EOF-SWITCH.
029400     MOVE 1 TO PRODBOM-RELATIVE-NUMBER.
029500     START PRODBOM KEY IS NOT LESS THAN PRODBOM-RELATIVE-NUMBER
029600         INVALID KEY
029700             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
029800     PERFORM 540-SCAN-ONE-BOM-RECORD
029900         UNTIL BOM-SCAN-EOF.
030000*
030100 540-SCAN-ONE-BOM-RECORD.
030200*
030300     READ PRODBOM NEXT RECORD
030400         AT END
030500             MOVE "Y" TO BOM-SCAN-EOF-SWITCH.
030600     IF NOT BOM-SCAN-EOF
030700         IF PRM-PRODUCT-ID = PROD-ID
030800             PERFORM 550-WRITE-BOM-DETAIL-LINE.
030900*
031000 550-WRITE-BOM-DETAIL-LINE.
031100*
031200     MOVE PRM-RM-ID TO RM-ID.
031300     READ RAWMAT
031400         INVALID KEY
031500             MOVE "N" TO RAW-MATERIAL-FOUND-SWITCH
031600         NOT INVALID KEY
031700             MOVE "Y" TO RAW-MATERIAL-FOUND-SWITCH
031800     END-READ.
031900     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
032000         PERFORM 100-WRITE-HEADING-LINES.
032100     IF RAW-MATERIAL-FOUND
032200         MOVE RM-CODE TO BDL-RM-CODE
032300         MOVE RM-NAME TO BDL-RM-NAME
032400     ELSE
032500         MOVE "** NOT ON FILE **" TO BDL-RM-CODE
032600         MOVE SPACE TO BDL-RM-NAME.
032700     MOVE PRM-QUANTITY TO BDL-QUANTITY.
032800     WRITE PRINT-LINE FROM BOM-DETAIL-LINE
032900         AFTER ADVANCING 1 LINE.
033000     ADD 1 TO WS-LINE-COUNT.
033100     ADD 1 TO WS-BOM-LINE-COUNT.
033200*
033300 600-RUN-LISTING-MODE.
033400*
033500     PERFORM 100-WRITE-HEADING-LINES.
033600     MOVE LOW-VALUE TO PROD-ID.
033700     START PRODUCT KEY IS NOT LESS THAN PROD-ID
033800         INVALID KEY
033900             MOVE "Y" TO PRODUCT-EOF-SWITCH.
034000     PERFORM 610-LIST-ONE-PRODUCT
034100         UNTIL PRODUCT-EOF.
034200*
034300 610-LIST-ONE-PRODUCT.
034400*
034500     READ PRODUCT NEXT RECORD
034600         AT END
034700             MOVE "Y" TO PRODUCT-EOF-SWITCH.
034800     IF NOT PRODUCT-EOF
034900         PERFORM 520-WRITE-PRODUCT-DETAIL-LINE
035000         PERFORM 530-LIST-BOM-LINES-FOR-PRODUCT
035100         ADD 1 TO WS-PRODUCT-COUNT.
035200*
035300 220-WINDOW-SYSTEM-DATE.
035400*
035500     ACCEPT WS-SYSTEM-DATE FROM DATE.
035600     IF WS-SYS-YY < 50
035700         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
035800     ELSE
035900         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
036000     MOVE WS-SYS-MM TO WS-WIN-MONTH.
036100     MOVE WS-SYS-DD TO WS-WIN-DAY.
