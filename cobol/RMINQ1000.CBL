000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RMINQ1000.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. JUNE 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    RMINQ1000  --  RAW MATERIAL INQUIRY AND LISTING             *
001200*                                                                *
001300*    RUNS IN ONE OF TWO MODES, SELECTED BY THE UPSI-0 SWITCH ON  *
001400*    THE EXECUTE CARD:                                           *
001500*                                                                *
001600*        UPSI-0 OFF (0)  --  FULL LISTING MODE.  EVERY RAW       *
001700*                            MATERIAL ON THE MASTER IS PRINTED,  *
001800*                            ONE LINE PER MATERIAL, PAGINATED.   *
001900*        UPSI-0 ON  (1)  --  INQUIRY MODE.  RMINQTRN IS READ FOR *
002000*                            A LIST OF RM-ID VALUES TO LOOK UP,  *
002100*                            ONE RESPONSE LINE EACH.             *
002200*                                                                *
002300*    THIS IS A READ-ONLY PROGRAM -- IT NEVER OPENS RAWMAT OTHER  *
002400*    THAN INPUT.                                                 *
002500******************************************************************
002600*
002700*    CHANGE LOG
002800*    ----------------------------------------------------------
002900*    860620 DWH 0001  ORIGINAL PROGRAM, LISTING MODE ONLY.
003000*    870110 JKL 0048  INQUIRY MODE ADDED UNDER THE UPSI-0
003100*                     SWITCH SO THE SAME PROGRAM COULD ANSWER
003200*                     ONE-OFF LOOKUPS FROM THE HELP DESK WITHOUT
003300*                     RUNNING THE WHOLE LISTING.
003400*    910714 RMT 0121  "RECORD NOT FOUND" RESPONSE LINE REWORDED
003500*                     TO MATCH PRICING'S TERMINOLOGY.
003600*    980911 BCQ 0201  Y2K WINDOWING OF THE REPORT DATE STAMP.
003700*    020613 BCQ 0233  RAISED RM-ID TO 9 DIGITS TO MATCH THE
003800*                     RAWMAT KEY WIDENING.
003900*    ----------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON  STATUS IS INQUIRY-MODE-REQUESTED
004800               OFF STATUS IS LISTING-MODE-REQUESTED.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT RAWMAT   ASSIGN TO "RAWMAT"
005500                     ORGANIZATION IS INDEXED
005600                     ACCESS IS DYNAMIC
005700                     RECORD KEY IS RM-ID
005800                     ALTERNATE RECORD KEY IS RM-CODE
006000                     FILE STATUS IS RAWMAT-FILE-STATUS.
006100*
006200     SELECT RMINQTRN ASSIGN TO "RMINQTRN"
006300                     ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500     SELECT RMRPT    ASSIGN TO "RMRPT"
006600                     ORGANIZATION IS LINE SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  RAWMAT.
007300*
007400     COPY "Cobol-Copy-Rawmast.cpy".
007500*
007600 FD  RMINQTRN.
007700*
007800 01  RAW-MATERIAL-INQUIRY-LINE.
007900     05  RIT-RM-ID                   PIC 9(09).
007950     05  FILLER                      PIC X(10).
008000*
008100 FD  RMRPT.
008200*
008300 01  PRINT-LINE                       PIC X(132).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  SWITCHES.
008800     05  TRANSACTION-EOF-SWITCH       PIC X   VALUE "N".
008900         88  TRANSACTION-EOF                  VALUE "Y".
009000     05  MASTER-EOF-SWITCH             PIC X   VALUE "N".
009100         88  MASTER-EOF                       VALUE "Y".
009200     05  RECORD-FOUND-SWITCH           PIC X   VALUE "N".
009300         88  RECORD-FOUND                     VALUE "Y".
009400*
009500 01  FILE-STATUS-FIELDS.
009600     05  RAWMAT-FILE-STATUS           PIC X(02).
009700         88  RAWMAT-SUCCESSFUL               VALUE "00".
009800*
009900 01  COUNTERS.
010000     05  WS-PAGE-COUNT                PIC 9(05)   COMP.
010100     05  WS-LINE-COUNT                PIC 9(03)   COMP.
010200     05  WS-LINES-PER-PAGE             PIC 9(03)   COMP  VALUE 50.
010300     05  WS-MASTER-COUNT               PIC 9(07)   COMP.
010400     05  WS-FOUND-COUNT                PIC 9(07)   COMP.
010500     05  WS-NOT-FOUND-COUNT            PIC 9(07)   COMP.
010600*
010700 01  WS-SYSTEM-DATE.
010800     05  WS-SYS-YY                     PIC 9(02).
010900     05  WS-SYS-MM                     PIC 9(02).
011000     05  WS-SYS-DD                     PIC 9(02).
011100 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
011200                                       PIC 9(06).
011300*
011400 01  WS-WINDOWED-DATE.
011500     05  WS-WIN-YEAR                   PIC 9(04).
011600     05  WS-WIN-MONTH                  PIC 9(02).
011700     05  WS-WIN-DAY                    PIC 9(02).
011800*
011900 01  HEADING-LINE-1.
012000     05  FILLER                       PIC X(35) VALUE
012100         "MERIDIAN FABRICATORS - RAW MATERIAL".
012200     05  FILLER                       PIC X(10) VALUE
012300         " INQUIRY  ".
012400     05  FILLER                       PIC X(67) VALUE SPACE.
012500     05  HL1-PAGE-LABEL               PIC X(05) VALUE "PAGE ".
012600     05  HL1-PAGE-NUMBER              PIC ZZZZ9.
012700*
012800 01  HEADING-LINE-2.
012900     05  FILLER                       PIC X(10) VALUE
013000         "RUN DATE: ".
013100     05  HL2-RUN-MONTH                PIC 99.
013200     05  FILLER                       PIC X(01) VALUE "/".
013300     05  HL2-RUN-DAY                  PIC 99.
013400     05  FILLER                       PIC X(01) VALUE "/".
013500     05  HL2-RUN-YEAR                 PIC 9999.
013600     05  FILLER                       PIC X(107) VALUE SPACE.
013700*
013800 01  DETAIL-LINE.
013900     05  DL-RM-ID                     PIC ZZZZZZZZ9.
014000     05  FILLER                       PIC X(02) VALUE SPACE.
014100     05  DL-RM-CODE                   PIC X(20).
014200     05  FILLER                       PIC X(02) VALUE SPACE.
014300     05  DL-RM-NAME                   PIC X(40).
014400     05  FILLER                       PIC X(02) VALUE SPACE.
014500     05  DL-RM-STOCK-QTY              PIC ZZZZZZZZ9.9999.
014600     05  FILLER                       PIC X(35) VALUE SPACE.
014700*
014800 01  NOT-FOUND-LINE.
014900     05  FILLER                       PIC X(15) VALUE
015000         "RM-ID NOT FOUND ".
015100     05  NFL-RM-ID                    PIC ZZZZZZZZ9.
015200     05  FILLER                       PIC X(25) VALUE
015300         " - RAW MATERIAL NOT FOUND".
015400     05  FILLER                       PIC X(81) VALUE SPACE.
015500*
015600 PROCEDURE DIVISION.
015700*
015800 000-INQUIRE-RAW-MATERIAL.
015900*
016000     OPEN INPUT RAWMAT.
016100     OPEN OUTPUT RMRPT.
016200     PERFORM 220-WINDOW-SYSTEM-DATE.
016300     IF INQUIRY-MODE-REQUESTED
016400         OPEN INPUT RMINQTRN
016500         PERFORM 500-RUN-INQUIRY-MODE
016600         CLOSE RMINQTRN
016700     ELSE
016800         PERFORM 600-RUN-LISTING-MODE.
016900     CLOSE RAWMAT
017000           RMRPT.
017100     DISPLAY "RMINQ1000 - MASTER RECORDS LISTED " WS-MASTER-COUNT.
017200     DISPLAY "RMINQ1000 - INQUIRIES FOUND       " WS-FOUND-COUNT.
017300     DISPLAY "RMINQ1000 - INQUIRIES NOT FOUND    " WS-NOT-FOUND-COUNT.
017400     STOP RUN.
017500*
017600 100-WRITE-HEADING-LINES.
017700*
017800     ADD 1 TO WS-PAGE-COUNT.
017900     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER.
018000     MOVE WS-WIN-MONTH TO HL2-RUN-MONTH.
018100     MOVE WS-WIN-DAY TO HL2-RUN-DAY.
018200     MOVE WS-WIN-YEAR TO HL2-RUN-YEAR.
018300     WRITE PRINT-LINE FROM HEADING-LINE-1
018400         AFTER ADVANCING PAGE.
018500     WRITE PRINT-LINE FROM HEADING-LINE-2
018600         AFTER ADVANCING 1 LINE.
018700     MOVE SPACE TO PRINT-LINE.
018800     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
018900     MOVE ZERO TO WS-LINE-COUNT.
019000*
019100 500-RUN-INQUIRY-MODE.
019200*
019300     PERFORM 100-WRITE-HEADING-LINES.
019400     PERFORM 510-ANSWER-ONE-INQUIRY
019500         UNTIL TRANSACTION-EOF.
019600*
019700 510-ANSWER-ONE-INQUIRY.
019800*
019900     READ RMINQTRN
020000         AT END
020100             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
020200     IF NOT TRANSACTION-EOF
020300         MOVE RIT-RM-ID TO RM-ID
020400         READ RAWMAT
020500             INVALID KEY
020600                 MOVE "N" TO RECORD-FOUND-SWITCH
020700             NOT INVALID KEY
020800                 MOVE "Y" TO RECORD-FOUND-SWITCH
020900         END-READ
021000         IF RECORD-FOUND
021100             PERFORM 520-WRITE-DETAIL-LINE
021200             ADD 1 TO WS-FOUND-COUNT
021300         ELSE
021400             MOVE RIT-RM-ID TO NFL-RM-ID
021500             WRITE PRINT-LINE FROM NOT-FOUND-LINE
021600                 AFTER ADVANCING 1 LINE
021700             ADD 1 TO WS-NOT-FOUND-COUNT
021800             ADD 1 TO WS-LINE-COUNT.
021900*
022000 520-WRITE-DETAIL-LINE.
022100*
022200     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
022300         PERFORM 100-WRITE-HEADING-LINES.
022400     MOVE RM-ID TO DL-RM-ID.
022500     MOVE RM-CODE TO DL-RM-CODE.
022600     MOVE RM-NAME TO DL-RM-NAME.
022700     MOVE RM-STOCK-QTY TO DL-RM-STOCK-QTY.
022800     WRITE PRINT-LINE FROM DETAIL-LINE
022900         AFTER ADVANCING 1 LINE.
023000     ADD 1 TO WS-LINE-COUNT.
023100*
023200 600-RUN-LISTING-MODE.
023300*
023400     PERFORM 100-WRITE-HEADING-LINES.
023500     MOVE LOW-VALUE TO RM-ID.
023600     START RAWMAT KEY IS NOT LESS THAN RM-ID
023700         INVALID KEY
023800             MOVE "Y" TO MASTER-EOF-SWITCH.
023900     PERFORM 610-LIST-ONE-MASTER-RECORD
024000         UNTIL MASTER-EOF.
024100*
024200 610-LIST-ONE-MASTER-RECORD.
024300*
024400     READ RAWMAT NEXT RECORD
024500         AT END
024600             MOVE "Y" TO MASTER-EOF-SWITCH.
024700     IF NOT MASTER-EOF
024800         PERFORM 520-WRITE-DETAIL-LINE
024900         ADD 1 TO WS-MASTER-COUNT.
025000*
025100 220-WINDOW-SYSTEM-DATE.
025200*
025300     ACCEPT WS-SYSTEM-DATE FROM DATE.
025400     IF WS-SYS-YY < 50
025500         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
025600     ELSE
025700         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
025800     MOVE WS-SYS-MM TO WS-WIN-MONTH.
025900     MOVE WS-SYS-DD TO WS-WIN-DAY.
