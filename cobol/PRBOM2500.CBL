000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  PRBOM2500.
000400 AUTHOR.      D W HARTLEY.
000500 INSTALLATION. MERIDIAN FABRICATORS - PLANT SYSTEMS.
000600 DATE-WRITTEN. MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.    PLANT SYSTEMS - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    PRBOM2500  --  PRODUCT BILL-OF-MATERIALS LINE MAINTENANCE    *
001200*                                                                *
001300*    MAINTAINS THE PRODBOM FILE -- ONE RELATIVE RECORD PER RAW    *
001400*    MATERIAL REQUIRED TO BUILD ONE UNIT OF A PRODUCT.  THIS IS   *
001500*    THE ONLY PROGRAM THAT WRITES TO PRODBOM.  PRMNT2000 READS    *
001600*    PRODBOM ONLY TO CASCADE A PRODUCT DELETE.                    *
001700*                                                                *
001800*    A SAVE TRANSACTION IS AN UPSERT BY (PRODUCT ID, RAW          *
001900*    MATERIAL ID) -- IF A LINE ALREADY EXISTS FOR THE PAIR, ITS   *
002000*    QUANTITY IS REPLACED; OTHERWISE A NEW LINE IS ADDED.  A      *
002100*    REMOVE TRANSACTION DROPS THE LINE FOR THE PAIR IF ONE        *
002200*    EXISTS, OR IS A NO-OP IF IT DOES NOT -- THE CALLING SERVICE  *
002300*    IS NOT REQUIRED TO CHECK FIRST.                              *
002400*                                                                *
002500*    PRODBOM IS RELATIVE, NOT INDEXED, BECAUSE THE LINE KEY IS    *
002600*    A MANY-TO-MANY PAIR WITH NO NATURAL SEQUENCE.  EACH LINE IS  *
002700*    STORED AT THE RELATIVE RECORD NUMBER EQUAL TO ITS OWN        *
002800*    SURROGATE PRM-ID, SAME AS REL4000 ADDRESSED ITS STOCK FILE   *
002900*    BY ITEM NUMBER.  THE (PRODUCT ID, RAW MATERIAL ID) PAIR      *
003000*    ITSELF IS FOUND BY A SEQUENTIAL SEARCH OF THE WHOLE FILE --  *
003100*    PRODBOM IS NOT EXPECTED TO GROW LARGE ENOUGH TO JUSTIFY A    *
003200*    SECOND INDEX.                                                *
003300******************************************************************
003400*
003500*    CHANGE LOG
003600*    ----------------------------------------------------------
003700*    860512 DWH 0001  ORIGINAL PROGRAM.
003800*    860930 DWH 0039  ADDED THE SEQUENTIAL UNIQUENESS SEARCH
003900*                     BEFORE ADD -- PRODUCTION WAS GETTING TWO
004000*                     LINES FOR THE SAME RAW MATERIAL ON ONE
004100*                     PRODUCT AND THE SUGGESTION REPORT WAS
004200*                     DOUBLE-COUNTING THE REQUIREMENT.
004300*    870215 JKL 0052  REMOVE TRANSACTION ADDED -- UNTIL NOW THE
004400*                     ONLY WAY TO DROP A LINE WAS A FULL PRODUCT
004500*                     DELETE THROUGH PRMNT2000.
004600*    891106 JKL 0091  SAVE TRANSACTION NO LONGER ERRORS WHEN THE
004700*                     PAIR IS NOT FOUND -- IT JUST ADDS, PER
004800*                     PRICING'S REQUEST THAT THE UPSERT BE
004900*                     UNCONDITIONAL.
005000*    930811 RMT 0142  DISPLAY OF FILE STATUS ADDED TO REJECT
005100*                     MESSAGES, SAME AS THE OTHER MAINTENANCE
005200*                     PROGRAMS.
005300*    980911 BCQ 0201  Y2K WINDOWING OF AUDIT DATES.
005400*    020613 BCQ 0233  RAISED PRM-ID AND ITS FOREIGN KEYS TO 9
005500*                     DIGITS TO MATCH RAWMAT/PRODUCT.
005550*    060301 BCQ 0249  ADD PATH WAS WRITING A BOM LINE FOR ANY
005560*                     RM-ID ON THE TRANSACTION, EVEN ONE NOT ON
005570*                     RAWMAT -- OPENED RAWMAT INPUT AND ADDED
005580*                     340-VERIFY-RAW-MATERIAL-EXISTS TO REJECT
005590*                     A SAVE AGAINST A RAW MATERIAL NOT ON FILE.
005600*    ----------------------------------------------------------
005700*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     CLASS VALID-TRANSACTION-CODE IS "1" THRU "2".
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800*
006900     SELECT PRODBOM  ASSIGN TO "PRODBOM"
007000                     ORGANIZATION IS RELATIVE
007100                     ACCESS IS DYNAMIC
007200                     RELATIVE KEY IS PRODBOM-RELATIVE-NUMBER
007300                     FILE STATUS IS PRODBOM-FILE-STATUS.
007310*
007320     SELECT RAWMAT   ASSIGN TO "RAWMAT"
007330                     ORGANIZATION IS INDEXED
007340                     ACCESS IS DYNAMIC
007350                     RECORD KEY IS RM-ID
007360                     FILE STATUS IS RAWMAT-FILE-STATUS.
007400*
007500     SELECT BMSVTRAN ASSIGN TO "BMSVTRAN"
007600                     ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800     SELECT BMERRTRN ASSIGN TO "BMERRTRN"
007900                     ORGANIZATION IS LINE SEQUENTIAL
008000                     FILE STATUS IS BMERRTRN-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 FD  PRODBOM.
008700*
008800     COPY "Cobol-Copy-Prodbom.cpy".
008810*
008820 FD  RAWMAT.
008830*
008840     COPY "Cobol-Copy-Rawmast.cpy".
008900*
009000 FD  BMSVTRAN.
009100*
009200 01  BOM-LINE-TRANSACTION.
009300     05  BMT-TRANSACTION-CODE        PIC X(01).
009400         88  BMT-REMOVE-TRANSACTION         VALUE "1".
009500         88  BMT-SAVE-TRANSACTION           VALUE "2".
009600     05  BMT-PRODUCT-ID               PIC 9(09).
009700     05  BMT-RM-ID                    PIC 9(09).
009750     05  BMT-QUANTITY                 PIC S9(09)V9(04).
009800     05  FILLER                       PIC X(10).
009900*
010000 FD  BMERRTRN.
010100*
010200 01  BOM-LINE-ERROR-LINE              PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  SWITCHES.
010700     05  TRANSACTION-EOF-SWITCH       PIC X   VALUE "N".
010800         88  TRANSACTION-EOF                  VALUE "Y".
010900     05  LINE-FOUND-SWITCH             PIC X   VALUE "N".
011000         88  LINE-FOUND                        VALUE "Y".
011100     05  SEARCH-SCAN-EOF-SWITCH        PIC X   VALUE "N".
011200         88  SEARCH-SCAN-EOF                   VALUE "Y".
011300     05  ID-SCAN-EOF-SWITCH            PIC X   VALUE "N".
011400         88  ID-SCAN-EOF                       VALUE "Y".
011450     05  RAW-MATERIAL-FOUND-SWITCH    PIC X   VALUE "N".
011460         88  RAW-MATERIAL-FOUND                VALUE "Y".
011500*
011600 01  FILE-STATUS-FIELDS.
011700     05  PRODBOM-FILE-STATUS           PIC X(02).
011800         88  PRODBOM-SUCCESSFUL               VALUE "00".
011850     05  RAWMAT-FILE-STATUS            PIC X(02).
011860         88  RAWMAT-SUCCESSFUL                VALUE "00".
011900     05  BMERRTRN-FILE-STATUS          PIC X(02).
012000         88  BMERRTRN-SUCCESSFUL              VALUE "00".
012100*
012200 01  COUNTERS.
012300     05  WS-NEXT-PRM-ID                PIC 9(09)   COMP.
012400     05  WS-HIGHEST-PRM-ID-SEEN        PIC 9(09)   COMP.
012500     05  WS-TRANS-READ-COUNT           PIC 9(07)   COMP.
012600     05  WS-ADD-COUNT                  PIC 9(07)   COMP.
012700     05  WS-REPLACE-COUNT              PIC 9(07)   COMP.
012800     05  WS-REMOVE-COUNT               PIC 9(07)   COMP.
012900     05  WS-REJECT-COUNT               PIC 9(07)   COMP.
013000     05  PRODBOM-RELATIVE-NUMBER       PIC 9(09)   COMP.
013100     05  WS-FOUND-RELATIVE-NUMBER      PIC 9(09)   COMP.
013200*
013300 01  WS-SYSTEM-DATE.
013400     05  WS-SYS-YY                     PIC 9(02).
013500     05  WS-SYS-MM                     PIC 9(02).
013600     05  WS-SYS-DD                     PIC 9(02).
013700 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE
013800                                       PIC 9(06).
013900*
014000 01  WS-WINDOWED-DATE.
014100     05  WS-WIN-YEAR                   PIC 9(04).
014200     05  WS-WIN-MONTH                  PIC 9(02).
014300     05  WS-WIN-DAY                    PIC 9(02).
014400*
014500 01  ERROR-REASON-TEXT                  PIC X(60)   VALUE SPACE.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 000-MAINTAIN-BOM-LINES.
015000*
015100     OPEN I-O   PRODBOM.
015150     OPEN INPUT RAWMAT.
015200     OPEN INPUT BMSVTRAN.
015300     OPEN OUTPUT BMERRTRN.
015400     PERFORM 200-DETERMINE-NEXT-PRM-ID.
015500     PERFORM 300-MAINTAIN-ONE-LINE
015600         UNTIL TRANSACTION-EOF.
015700     CLOSE PRODBOM
015750           RAWMAT
015800           BMSVTRAN
015900           BMERRTRN.
016000     DISPLAY "PRBOM2500 - TRANSACTIONS READ    " WS-TRANS-READ-COUNT.
016100     DISPLAY "PRBOM2500 - LINES ADDED           " WS-ADD-COUNT.
016200     DISPLAY "PRBOM2500 - LINES REPLACED        " WS-REPLACE-COUNT.
016300     DISPLAY "PRBOM2500 - LINES REMOVED         " WS-REMOVE-COUNT.
016400     DISPLAY "PRBOM2500 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.
016500     STOP RUN.
016600*
016700 200-DETERMINE-NEXT-PRM-ID.
016800*
016900     MOVE ZERO TO WS-HIGHEST-PRM-ID-SEEN.
017000     MOVE "N" TO ID-SCAN-EOF-SWITCH.
017100     PERFORM 210-SCAN-ONE-BOM-RECORD
017200         UNTIL ID-SCAN-EOF.
017300     COMPUTE WS-NEXT-PRM-ID = WS-HIGHEST-PRM-ID-SEEN + 1.
017400*
017500 210-SCAN-ONE-BOM-RECORD.
017600*
017700     READ PRODBOM NEXT RECORD
017800         AT END
017900             MOVE "Y" TO ID-SCAN-EOF-SWITCH.
018000     IF NOT ID-SCAN-EOF
018100         IF PRM-ID > WS-HIGHEST-PRM-ID-SEEN
018200             MOVE PRM-ID TO WS-HIGHEST-PRM-ID-SEEN.
018300*
018400 300-MAINTAIN-ONE-LINE.
018500*
018600     PERFORM 310-READ-TRANSACTION.
018700     IF NOT TRANSACTION-EOF
018800         ADD 1 TO WS-TRANS-READ-COUNT
018900         IF BMT-TRANSACTION-CODE NOT VALID-TRANSACTION-CODE
019000             MOVE "INVALID TRANSACTION CODE" TO ERROR-REASON-TEXT
019100             PERFORM 900-WRITE-ERROR-TRANSACTION
019200         ELSE
019300             PERFORM 320-FIND-EXISTING-LINE
019400             IF BMT-REMOVE-TRANSACTION
019500                 PERFORM 400-REMOVE-LINE
019600             ELSE
019700                 PERFORM 500-SAVE-LINE.
019800*
019900 310-READ-TRANSACTION.
020000*
020100     READ BMSVTRAN INTO BOM-LINE-TRANSACTION
020200         AT END
020300             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
020400*
020500 320-FIND-EXISTING-LINE.
020600*
020700*    860930 -- SEQUENTIAL SEARCH FOR THE (PRODUCT ID, RAW
020800*    MATERIAL ID) PAIR.  PRODBOM HAS NO ALTERNATE KEY ON THE
020900*    PAIR SO THIS IS A FULL-FILE SCAN, RELATIVE RECORD ONE
021000*    THROUGH THE LAST ONE IN USE.
021100*
021200     MOVE "N" TO LINE-FOUND-SWITCH.
021300     MOVE "N" TO SEARCH-SCAN-EOF-SWITCH.
021400     MOVE ZERO TO WS-FOUND-RELATIVE-NUMBER.
021500     MOVE 1 TO PRODBOM-RELATIVE-NUMBER.
021600     START PRODBOM KEY IS NOT LESS THAN PRODBOM-RELATIVE-NUMBER
021700         INVALID KEY
021800             MOVE "Y" TO SEARCH-SCAN-EOF-SWITCH.
021900     PERFORM 330-SEARCH-ONE-RECORD
022000         UNTIL SEARCH-SCAN-EOF OR LINE-FOUND.
022100*
022200 330-SEARCH-ONE-RECORD.
022300*
022400     READ PRODBOM NEXT RECORD
022500         AT END
022600             MOVE "Y" TO SEARCH-SCAN-EOF-SWITCH.
022700     IF NOT SEARCH-SCAN-EOF
022800         IF PRM-PRODUCT-ID = BMT-PRODUCT-ID
022900                 AND PRM-RM-ID = BMT-RM-ID
023000             MOVE "Y" TO LINE-FOUND-SWITCH
023100             MOVE PRODBOM-RELATIVE-NUMBER TO WS-FOUND-RELATIVE-NUMBER.
023200*
023300 400-REMOVE-LINE.
023400*
023500     IF LINE-FOUND
023600         MOVE WS-FOUND-RELATIVE-NUMBER TO PRODBOM-RELATIVE-NUMBER
023700         DELETE PRODBOM RECORD
023800             INVALID KEY
023900                 MOVE "BOM LINE DELETE FAILED" TO ERROR-REASON-TEXT
024000                 PERFORM 900-WRITE-ERROR-TRANSACTION
024100             NOT INVALID KEY
024200                 ADD 1 TO WS-REMOVE-COUNT
024300     ELSE
024400         ADD 1 TO WS-REMOVE-COUNT.
024500*
024600 500-SAVE-LINE.
024700*
024800     PERFORM 220-WINDOW-SYSTEM-DATE.
024900     IF LINE-FOUND
025000         MOVE WS-FOUND-RELATIVE-NUMBER TO PRODBOM-RELATIVE-NUMBER
025100         READ PRODBOM
025200             INVALID KEY
025300                 MOVE "BOM LINE READ FAILED" TO ERROR-REASON-TEXT
025400                 PERFORM 900-WRITE-ERROR-TRANSACTION
025500         END-READ
025600         MOVE BMT-QUANTITY TO PRM-QUANTITY
025700         MOVE WS-WINDOWED-DATE TO PRM-LAST-UPDATE-DATE
025800         MOVE "PRBOM2500" TO PRM-LAST-UPDATE-USER
025900         REWRITE PRODUCT-RAW-MATERIAL-RECORD
026000             INVALID KEY
026100                 MOVE "BOM LINE REWRITE FAILED" TO ERROR-REASON-TEXT
026200                 PERFORM 900-WRITE-ERROR-TRANSACTION
026300             NOT INVALID KEY
026400                 ADD 1 TO WS-REPLACE-COUNT
026500     ELSE
026550         PERFORM 340-VERIFY-RAW-MATERIAL-EXISTS
026560         IF RAW-MATERIAL-FOUND
026600             MOVE WS-NEXT-PRM-ID TO PRM-ID
026700             MOVE WS-NEXT-PRM-ID TO PRODBOM-RELATIVE-NUMBER
026800             MOVE BMT-PRODUCT-ID TO PRM-PRODUCT-ID
026900             MOVE BMT-RM-ID TO PRM-RM-ID
027000             MOVE BMT-QUANTITY TO PRM-QUANTITY
027100             MOVE WS-WINDOWED-DATE TO PRM-LAST-UPDATE-DATE
027200             MOVE "PRBOM2500" TO PRM-LAST-UPDATE-USER
027300             WRITE PRODUCT-RAW-MATERIAL-RECORD
027400                 INVALID KEY
027500                     MOVE "BOM LINE ADD FAILED" TO ERROR-REASON-TEXT
027600                     PERFORM 900-WRITE-ERROR-TRANSACTION
027700                 NOT INVALID KEY
027800                     ADD 1 TO WS-ADD-COUNT
027900                     COMPUTE WS-NEXT-PRM-ID = WS-NEXT-PRM-ID + 1
027950         ELSE
027960             MOVE "RAW MATERIAL NOT FOUND" TO ERROR-REASON-TEXT
027970             PERFORM 900-WRITE-ERROR-TRANSACTION.
028000*
028050*    060301 BCQ 0249  ADD PATH NOW VERIFIES THE RM-ID AGAINST
028060*                     RAWMAT BEFORE WRITING THE LINE -- SEE
028070*                     340-VERIFY-RAW-MATERIAL-EXISTS.
028080*
028090 340-VERIFY-RAW-MATERIAL-EXISTS.
028100*
028110*    A SAVE THAT DOES NOT MATCH AN EXISTING LINE IS ABOUT TO
028120*    ADD ONE -- BUT ONLY IF THE RAW MATERIAL ITSELF IS REALLY
028130*    ON FILE.  WITHOUT THIS CHECK A BAD RM-ID ON THE TRANSACTION
028140*    WOULD STILL PRODUCE A BOM LINE, AND PRSUG3000 WOULD THEN
028150*    BE PLANNING AGAINST A RAW MATERIAL THAT DOES NOT EXIST.
028160*
028170     MOVE BMT-RM-ID TO RM-ID.
028180     READ RAWMAT
028190         INVALID KEY
028200             MOVE "N" TO RAW-MATERIAL-FOUND-SWITCH
028210         NOT INVALID KEY
028220             MOVE "Y" TO RAW-MATERIAL-FOUND-SWITCH
028230     END-READ.
028240*
028300 220-WINDOW-SYSTEM-DATE.
028400*
028500     ACCEPT WS-SYSTEM-DATE FROM DATE.
028600     IF WS-SYS-YY < 50
028700         COMPUTE WS-WIN-YEAR = 2000 + WS-SYS-YY
028800     ELSE
028900         COMPUTE WS-WIN-YEAR = 1900 + WS-SYS-YY.
029000     MOVE WS-SYS-MM TO WS-WIN-MONTH.
029100     MOVE WS-SYS-DD TO WS-WIN-DAY.
029200*
029400 900-WRITE-ERROR-TRANSACTION.
029500*
029600     MOVE SPACE TO BOM-LINE-ERROR-LINE.
029700     STRING BMT-TRANSACTION-CODE       " "
029800            BMT-PRODUCT-ID             " "
029900            BMT-RM-ID                  " "
030000            ERROR-REASON-TEXT
030100         DELIMITED BY SIZE INTO BOM-LINE-ERROR-LINE.
030200     WRITE BOM-LINE-ERROR-LINE.
030300     IF NOT BMERRTRN-SUCCESSFUL
030400         DISPLAY "WRITE ERROR ON BMERRTRN FOR PRODUCT ID " BMT-PRODUCT-ID
030500         DISPLAY "FILE STATUS CODE IS " BMERRTRN-FILE-STATUS.
030600     ADD 1 TO WS-REJECT-COUNT.
