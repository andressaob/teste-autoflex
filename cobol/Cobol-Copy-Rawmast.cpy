000100******************************************************************
000200*    RAWMAST  --  RAW MATERIAL MASTER RECORD LAYOUT              *
000300*                                                                *
000400*    ONE RECORD PER RAW MATERIAL STOCKED BY THE PLANT.  KEYED BY *
000500*    RM-ID (INTERNAL SURROGATE NUMBER, ASSIGNED BY RMMNT1000 AT  *
000600*    ADD TIME).  RM-CODE IS THE BUSINESS-FACING STOCK NUMBER AND *
000700*    IS CARRIED AS AN ALTERNATE KEY ON THE RAWMAT FILE -- SEE    *
000800*    THE SELECT CLAUSE IN RMMNT1000 AND RMINQ1000.               *
000900*                                                                *
001000*    MAINTAINED BY...... RMMNT1000                               *
001100*    READ BY............ RMINQ1000, PRSUG3000                    *
001200******************************************************************
001300*
001400 01  RAW-MATERIAL-MASTER-RECORD.
001500*
001600*    --------------------------------------------------------
001700*    KEY AND IDENTIFYING FIELDS
001800*    --------------------------------------------------------
001900     05  RM-ID                       PIC 9(09).
002000     05  RM-CODE                     PIC X(20).
002100     05  RM-NAME                     PIC X(40).
002200*
002300*    --------------------------------------------------------
002400*    STOCK FIELDS
002500*    --------------------------------------------------------
002600*    RM-STOCK-QTY IS THE QUANTITY ON HAND AS OF THE LAST
002700*    MAINTENANCE RUN.  4 DECIMAL PLACES COVER FRACTIONAL
002800*    UNITS OF MEASURE (KILOGRAMS, LITERS, AND THE LIKE).
002900*    PRSUG3000 NEVER REWRITES THIS FIELD -- THE PRODUCTION
003000*    SUGGESTION IS A WHAT-IF REPORT, NOT AN UPDATE RUN.
003100     05  RM-STOCK-QTY                PIC S9(09)V9(04).
003200*
003300*    --------------------------------------------------------
003400*    AUDIT FIELDS
003500*    --------------------------------------------------------
003600     05  RM-ADD-DATE.
003700         10  RM-ADD-YEAR             PIC 9(04).
003800         10  RM-ADD-MONTH            PIC 9(02).
003900         10  RM-ADD-DAY              PIC 9(02).
004000     05  RM-ADD-DATE-NUM REDEFINES RM-ADD-DATE
004100                                     PIC 9(08).
004200     05  RM-LAST-UPDATE-DATE.
004300         10  RM-UPD-YEAR             PIC 9(04).
004400         10  RM-UPD-MONTH            PIC 9(02).
004500         10  RM-UPD-DAY              PIC 9(02).
004600     05  RM-LAST-UPDATE-DATE-NUM REDEFINES RM-LAST-UPDATE-DATE
004700                                     PIC 9(08).
004800     05  RM-LAST-UPDATE-USER         PIC X(08).
004900*
005900     05  FILLER                      PIC X(41).
006000*
